000100******************************************************************        
000200*      C O P Y   C T F E X T 1  -  E X T R A C T O   R E P O R T E        
000300******************************************************************        
000400*   PUENTE ENTRE CTB1EXT (QUE ACUMULA) Y CTB1RPT (QUE IMPRIME).           
000500*   CADA RENGLON YA TRAE SU ETIQUETA Y MONTO EN EL ORDEN EN QUE           
000600*   DEBE SALIR IMPRESO; CTB1RPT NO VUELVE A CALCULAR NADA, SOLO           
000700*   DA FORMATO DE REPORTE.                                                
000800*-----------------------------------------------------------------        
000900* FECHA       PROGRAMADOR         DESCRIPCION                             
001000* 21/02/2024  E. RAMIREZ (EEDR)   VERSION ORIGINAL - CR10021      CR10021 
001100* 10/07/2024  M. CASTELLANOS(MCX) AGREGA SUBTIPO ESPACIO          CR10036 
001200*                                 ENTRE BLOQUES DEL REPORTE               
001300******************************************************************        
001400 01  REG-CTFEXT.                                                          
001500     02  CTFX-TIPO-REG         PIC X(02).                                 
001600         88  CTFX-REG-CONTROL          VALUE 'CT'.                        
001700         88  CTFX-REG-PYG              VALUE 'PG'.                        
001800         88  CTFX-REG-BAL              VALUE 'BL'.                        
001900*          CTFX-SUBTIPO EN RENGLONES 'PG':                                
002000*             SECCION / DETALLE / SUBTOTAL / GRPROFIT / NETO /            
002100*             ESPACIO                                                     
002200*          CTFX-SUBTIPO EN RENGLONES 'BL':                                
002300*             SECCION / DETALLE / SUBTOTAL / SECTOTAL / FLAT /            
002400*             ESPACIO                                                     
002500*          ESPACIO = RENGLON EN BLANCO ENTRE BLOQUES DEL REPORTE          
002600     02  CTFX-SUBTIPO          PIC X(10).                                 
002700     02  CTFX-ETIQUETA         PIC X(40).                                 
002800     02  CTFX-MONTO            PIC S9(9)V99.                              
002900     02  CTFX-INDICADOR-IND    PIC X(01).                                 
003000         88  CTFX-CON-SANGRIA          VALUE 'S'.                         
003100         88  CTFX-SIN-SANGRIA          VALUE 'N'.                         
003200     02  CTFX-FECHA-INI        PIC X(10).                                 
003300     02  CTFX-FECHA-FIN        PIC X(10).                                 
003400     02  CTFX-FECHA-CORTE      PIC X(10).                                 
003500     02  FILLER                PIC X(06).                                 
