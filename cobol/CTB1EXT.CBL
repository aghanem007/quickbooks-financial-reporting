000100******************************************************************        
000200* FECHA       : 11/03/1986                                      *         
000300* PROGRAMADOR : J. A. MORALES                                   *         
000400* APLICACION  : CONTABILIDAD - REPORTES FINANCIEROS             *         
000500* PROGRAMA    : CTB1EXT                                         *         
000600* TIPO        : BATCH                                           *         
000700* DESCRIPCION : LEE FACTURAS DE CLIENTE, GASTOS DE PROVEEDOR Y  *         
000800*             : EL CATALOGO DE CUENTAS DEL PERIODO SOLICITADO,  *         
000900*             : ACUMULA INGRESOS/GASTOS POR CATEGORIA Y AGRUPA  *         
001000*             : EL BALANCE POR TIPO DE CUENTA. DEJA EL RESULTADO*         
001100*             : EN EL EXTRACTO CTFEXT PARA QUE CTB1RPT LO       *         
001200*             : IMPRIMA.                                        *         
001300* ARCHIVOS    : CTFACT=I, CTFGTO=I, CTFCTA=I, CTFEXT=O          *         
001400* ACCION (ES) : UNICA - CORRIDA MENSUAL/TRIMESTRAL/ANUAL/LIBRE  *         
001500* PROGRAMA(S) : CTB1RPT (SIGUIENTE PASO DEL JOB)                *         
001600* INSTALADO   : 18/03/1986                                      *         
001700******************************************************************        
001800*        E X T R A C T O R   D E   D A T O S   C O N T A B L E S          
001900*-----------------------------------------------------------------        
002000*                 H I S T O R I A L   D E   C A M B I O S                 
002100*-----------------------------------------------------------------        
002200* FECHA       PROGR.  TICKET    DESCRIPCION                               
002300* 11/03/1986  JAM     CR00001   VERSION ORIGINAL DEL EXTRACTOR    CR00001 
002400* 02/09/1986  JAM     CR00014   SE AGREGA PASO DE GASTOS          CR00014 
002500* 22/01/1987  RLQ     CR00039   CORRIGE SALDO NEGATIVO EN CTA     CR00039 
002600* 14/07/1988  RLQ     CR00082   AGREGA MODO TRIMESTRAL            CR00082 
002700* 03/02/1989  SCH     CR00101   VALIDA FECHAS PERSONALIZADAS      CR00101 
002800* 29/11/1990  SCH     CR00144   TABLA DE TIPOS DE CUENTA          CR00144 
002900* 16/05/1991  SCH     CR00170   CORRIGE BRINCO DE TRIMESTRE       CR00170 
003000* 08/10/1992  VHP     CR00206   AMPLIA CATEGORIA A 30 POSIC.      CR00206 
003100* 25/02/1993  VHP     CR00238   EVITA DOBLE CONTEO DE FACTURA     CR00238 
003200* 19/08/1994  VHP     CR00271   AGREGA MODO ANUAL (YTD)           CR00271 
003300* 07/01/1995  NGL     CR00302   BITACORA DE CIERRE DE EXTRACTO    CR00302 
003400* 30/06/1996  NGL     CR00355   AMPLIA TABLA DE CATEGORIAS A 30   CR00355 
003500* 14/12/1997  NGL     CR00401   CORRIGE REDONDEO DE SALDO PASIVO  CR00401 
003600* 21/09/1998  DFM     CR00450   VENTANA DE SIGLO PARA AAAA-2000   CR00450 
003700* 05/01/1999  DFM     CR00458   PRUEBAS DE CIERRE DE SIGLO 2000   CR00458 
003800* 11/04/2000  DFM     CR00470   VALIDA ANIO DE 4 DIGITOS EN CTL   CR00470 
003900* 23/10/2001  EOR     CR00512   AMPLIA TABLA DE CUENTAS A 200     CR00512 
004000* 02/05/2003  EOR     CR00560   CLASIFICACION FLAT SIN SECCION    CR00560 
004100* 14/02/2024  EEDR    CR10021   REESCRITO PARA NUEVO FORMATO DE   CR10021 
004200*                               REPORTES FINANCIEROS (PYG/BAL)            
004300* 10/07/2024  MCX     CR10036   AGREGA RENGLON ESPACIO ENTRE      CR10036 
004400*                               BLOQUES DEL PYG Y DEL BALANCE;            
004500*                               QUITA MOVE OBSOLETO A CAMPO DE            
004600*                               CLASIFICACION DE BALANCE                  
004700* 17/07/2024  MCX     CR10037   DECLARA WKS-FECHA-CORTE (NO       CR10037 
004800*                               EXISTIA); LA CARGA DEL FIN DEL            
004900*                               PERIODO ANTES DE ARMAR EL                 
005000*                               RENGLON 'CT'; QUITA BANDERA               
005100*                               WKS-HAY-FECHAS (NUNCA SE LEIA)            
005200* 24/07/2024  MCX     CR10039   NORMALIZA WKS-TIPO-CTA-TEST A     CR10039 
005300*                               MAYUSCULAS ANTES DEL EVALUATE;            
005400*                               EL CATALOGO DE CUENTAS TRAE EL            
005500*                               TIPO EN MINUSCULAS/MIXTO Y TODO           
005600*                               CAIA AL 'OTHER' (FLAT) SIN                
005700*                               CLASIFICAR NINGUNA CUENTA                 
005800******************************************************************        
005900 IDENTIFICATION DIVISION.                                                 
006000 PROGRAM-ID.                    CTB1EXT.                                  
006100 AUTHOR.                        J. A. MORALES.                            
006200 INSTALLATION.                  DEPTO. DE CONTABILIDAD.                   
006300 DATE-WRITTEN.                  11/03/1986.                               
006400 DATE-COMPILED.                                                           
006500 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
006600 ENVIRONMENT DIVISION.                                                    
006700 CONFIGURATION SECTION.                                                   
006800 SPECIAL-NAMES.                                                           
006900     CLASS CLASE-NUMERICA    IS '0' THRU '9'                              
007000     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA-ON.                              
007100 INPUT-OUTPUT SECTION.                                                    
007200 FILE-CONTROL.                                                            
007300******************************************************************        
007400*              A R C H I V O S   D E   E N T R A D A                      
007500******************************************************************        
007600     SELECT CTFACT  ASSIGN   TO CTFACT                                    
007700            ORGANIZATION     IS LINE SEQUENTIAL                           
007800            FILE STATUS      IS FS-CTFACT                                 
007900                                FSE-CTFACT.                               
008000     SELECT CTFGTO  ASSIGN   TO CTFGTO                                    
008100            ORGANIZATION     IS LINE SEQUENTIAL                           
008200            FILE STATUS      IS FS-CTFGTO                                 
008300                                FSE-CTFGTO.                               
008400     SELECT CTFCTA  ASSIGN   TO CTFCTA                                    
008500            ORGANIZATION     IS LINE SEQUENTIAL                           
008600            FILE STATUS      IS FS-CTFCTA                                 
008700                                FSE-CTFCTA.                               
008800******************************************************************        
008900*              A R C H I V O   D E   S A L I D A                          
009000******************************************************************        
009100     SELECT CTFEXT  ASSIGN   TO CTFEXT                                    
009200            ORGANIZATION     IS SEQUENTIAL                                
009300            FILE STATUS      IS FS-CTFEXT.                                
009400                                                                          
009500 DATA DIVISION.                                                           
009600 FILE SECTION.                                                            
009700*1 -->FACTURAS DE CLIENTE (INGRESOS) DEL PERIODO                          
009800 FD CTFACT.                                                               
009900     COPY CTFACT1.                                                        
010000*2 -->GASTOS DE PROVEEDOR (EGRESOS) DEL PERIODO                           
010100 FD CTFGTO.                                                               
010200     COPY CTFGTO1.                                                        
010300*3 -->CATALOGO DE CUENTAS CON SALDO VIGENTE (SIN FILTRO DE FECHA)         
010400 FD CTFCTA.                                                               
010500     COPY CTFCTA1.                                                        
010600*4 -->EXTRACTO DE SALIDA PARA EL REPORTEADOR CTB1RPT                      
010700 FD CTFEXT.                                                               
010800     COPY CTFEXT1.                                                        
010900                                                                          
011000 WORKING-STORAGE SECTION.                                                 
011100******************************************************************        
011200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *        
011300******************************************************************        
011400 01 WKS-FS-STATUS.                                                        
011500    02 WKS-STATUS.                                                        
011600       04 FS-CTFACT              PIC 9(02) VALUE ZEROES.                  
011700       04 FSE-CTFACT.                                                     
011800          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
011900          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
012000          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
012100       04 FS-CTFGTO              PIC 9(02) VALUE ZEROES.                  
012200       04 FSE-CTFGTO.                                                     
012300          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
012400          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
012500          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
012600       04 FS-CTFCTA              PIC 9(02) VALUE ZEROES.                  
012700       04 FSE-CTFCTA.                                                     
012800          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
012900          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
013000          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
013100       04 FS-CTFEXT              PIC 9(02) VALUE ZEROES.                  
013200*      VARIABLES RUTINA DE FSE                                            
013300       04 PROGRAMA               PIC X(08) VALUE SPACES.                  
013400       04 ARCHIVO                PIC X(08) VALUE SPACES.                  
013500       04 ACCION                 PIC X(10) VALUE SPACES.                  
013600       04 LLAVE                  PIC X(32) VALUE SPACES.                  
013700       04 FILLER                 PIC X(04) VALUE SPACES.                  
013800******************************************************************        
013900*              T A R J E T A   D E   C O N T R O L   S Y S I N   *        
014000******************************************************************        
014100 01 WKS-TARJETA-CONTROL.                                                  
014200    02 WKS-MODO-PERIODO          PIC X(01) VALUE 'M'.                     
014300       88 MODO-MENSUAL                     VALUE 'M'.                     
014400       88 MODO-TRIMESTRE                   VALUE 'T'.                     
014500       88 MODO-ANUAL                        VALUE 'A'.                    
014600       88 MODO-PERSONAL                    VALUE 'P'.                     
014700    02 WKS-FECHA-INI-CTL         PIC X(10) VALUE SPACES.                  
014800    02 WKS-FECHA-FIN-CTL         PIC X(10) VALUE SPACES.                  
014900    02 WKS-MODO-PRUEBA-ON        PIC X(01) VALUE 'N'.                     
015000    02 FILLER                    PIC X(07) VALUE SPACES.                  
015100******************************************************************        
015200*           F E C H A   D E L   S I S T E M A  (A C C E P T)     *        
015300******************************************************************        
015400 01 WKS-FECHA-SISTEMA             PIC 9(06) VALUE ZEROES.                 
015500 01 WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                      
015600    02 WKS-AA-SIS                 PIC 9(02).                              
015700    02 WKS-MM-SIS                 PIC 9(02).                              
015800    02 WKS-DD-SIS                 PIC 9(02).                              
015900 77 WKS-SIGLO                     PIC 9(02) COMP VALUE 19.                
016000 77 WKS-ANIO-SIS                  PIC 9(04) COMP VALUE ZEROES.            
016100******************************************************************        
016200*              F E C H A S   D E L   P E R I O D O               *        
016300******************************************************************        
016400 77 WKS-FECHA-INI                 PIC X(10) VALUE SPACES.                 
016500 77 WKS-FECHA-FIN                 PIC X(10) VALUE SPACES.                 
016600 77 WKS-FECHA-CORTE                PIC X(10) VALUE SPACES.                
016700 01 WKS-FECHA-INI-NUM             PIC 9(08) VALUE ZEROES.                 
016800 01 WKS-FECHA-INI-NUM-R REDEFINES WKS-FECHA-INI-NUM.                      
016900    02 WKS-INI-ANIO                PIC 9(04).                             
017000    02 WKS-INI-MES                 PIC 9(02).                             
017100    02 WKS-INI-DIA                 PIC 9(02).                             
017200 01 WKS-FECHA-FIN-NUM             PIC 9(08) VALUE ZEROES.                 
017300 01 WKS-FECHA-FIN-NUM-R REDEFINES WKS-FECHA-FIN-NUM.                      
017400    02 WKS-FIN-ANIO                PIC 9(04).                             
017500    02 WKS-FIN-MES                 PIC 9(02).                             
017600    02 WKS-FIN-DIA                  PIC 9(02).                            
017700 77 WKS-TRIMESTRE-ACTUAL          PIC 9(01) COMP VALUE ZEROES.            
017800 77 WKS-TRIMESTRE-ANTERIOR        PIC 9(01) COMP VALUE ZEROES.            
017900******************************************************************        
018000*              T A B L A   D I A S   P O R   M E S               *        
018100******************************************************************        
018200 01  TABLA-DIAS.                                                          
018300     02 FILLER        PIC X(24) VALUE '312831303130313130313031'.         
018400 01  F REDEFINES TABLA-DIAS.                                              
018500     02 DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.                         
018600******************************************************************        
018700*           A C U M U L A D O R E S   P & G  (I N G / G T O)     *        
018800******************************************************************        
018900 01 WKS-ACUM-PYG.                                                         
019000    02 WKS-TOTAL-INGRESOS        PIC S9(9)V99 VALUE ZEROS.                
019100    02 WKS-TOTAL-GASTOS          PIC S9(9)V99 VALUE ZEROS.                
019200    02 WKS-UTILIDAD-BRUTA        PIC S9(9)V99 VALUE ZEROS.                
019300    02 WKS-INGRESO-NETO          PIC S9(9)V99 VALUE ZEROS.                
019400    02 WKS-CANT-CATEG-ING        PIC 9(03) COMP VALUE ZEROS.              
019500    02 WKS-CANT-CATEG-GTO        PIC 9(03) COMP VALUE ZEROS.              
019600    02 WKS-ULT-FACT-ID           PIC X(10) VALUE SPACES.                  
019700    02 WKS-ULT-GASTO-ID          PIC X(10) VALUE SPACES.                  
019800    02 FILLER                    PIC X(06) VALUE SPACES.                  
019900 01 WKS-TABLA-CATEG-ING.                                                  
020000    02 TC-ING OCCURS 30 TIMES INDEXED BY WKS-IX-ING.                      
020100       03 TC-ING-NOMBRE          PIC X(30) VALUE SPACES.                  
020200       03 TC-ING-MONTO           PIC S9(9)V99 VALUE ZEROS.                
020300       03 FILLER                 PIC X(04) VALUE SPACES.                  
020400 01 WKS-TABLA-CATEG-GTO.                                                  
020500    02 TC-GTO OCCURS 30 TIMES INDEXED BY WKS-IX-GTO.                      
020600       03 TC-GTO-NOMBRE          PIC X(30) VALUE SPACES.                  
020700       03 TC-GTO-MONTO           PIC S9(9)V99 VALUE ZEROS.                
020800       03 FILLER                 PIC X(04) VALUE SPACES.                  
020900******************************************************************        
021000*           A C U M U L A D O R E S   B A L A N C E             *         
021100******************************************************************        
021200 01 WKS-ACUM-BAL.                                                         
021300    02 WKS-HAY-TIPO-RECONOCIDO   PIC X(01) VALUE 'N'.                     
021400       88 HAY-TIPO-RECONOCIDO              VALUE 'S'.                     
021500    02 WKS-CANT-CTAS             PIC 9(03) COMP VALUE ZEROS.              
021600    02 WKS-CANT-TIPOS            PIC 9(02) COMP VALUE ZEROS.              
021700    02 WKS-TOTAL-ACTIVO          PIC S9(9)V99 VALUE ZEROS.                
021800    02 WKS-TOTAL-PASIVO          PIC S9(9)V99 VALUE ZEROS.                
021900    02 WKS-TOTAL-CAPITAL         PIC S9(9)V99 VALUE ZEROS.                
022000    02 FILLER                    PIC X(06) VALUE SPACES.                  
022100 77 WKS-TIPO-CTA-TEST             PIC X(25) VALUE SPACES.                 
022200    88 TIPO-ES-ACTIVO VALUE 'BANK'                                        
022300          'ACCOUNTS RECEIVABLE'     'OTHER CURRENT ASSET'                 
022400          'FIXED ASSET'             'OTHER ASSET'.                        
022500    88 TIPO-ES-PASIVO VALUE 'ACCOUNTS PAYABLE'                            
022600          'CREDIT CARD'             'OTHER CURRENT LIABILITY'             
022700          'LONG TERM LIABILITY'.                                          
022800    88 TIPO-ES-CAPITAL VALUE 'EQUITY'.                                    
022900 01 WKS-TABLA-CUENTAS.                                                    
023000    02 TCTA OCCURS 200 TIMES INDEXED BY WKS-IX-CTA.                       
023100       03 TCTA-NOMBRE            PIC X(30) VALUE SPACES.                  
023200       03 TCTA-TIPO              PIC X(25) VALUE SPACES.                  
023300       03 TCTA-SECCION           PIC X(01) VALUE SPACES.                  
023400       03 TCTA-SALDO             PIC S9(9)V99 VALUE ZEROS.                
023500       03 FILLER                 PIC X(04) VALUE SPACES.                  
023600 01 WKS-TABLA-TIPOS.                                                      
023700    02 TT OCCURS 15 TIMES INDEXED BY WKS-IX-TIPO.                         
023800       03 TT-TIPO                PIC X(25) VALUE SPACES.                  
023900       03 TT-SECCION             PIC X(01) VALUE SPACES.                  
024000       03 TT-SUBTOTAL            PIC S9(9)V99 VALUE ZEROS.                
024100       03 FILLER                 PIC X(04) VALUE SPACES.                  
024200******************************************************************        
024300*                    B A N D E R A S   D E   F I N               *        
024400******************************************************************        
024500 01 WKS-FLAGS.                                                            
024600    02 WKS-FIN-CTFACT            PIC 9(01) COMP VALUE ZEROES.             
024700       88 FIN-CTFACT                        VALUE 1.                      
024800    02 WKS-FIN-CTFGTO            PIC 9(01) COMP VALUE ZEROES.             
024900       88 FIN-CTFGTO                        VALUE 1.                      
025000    02 WKS-FIN-CTFCTA            PIC 9(01) COMP VALUE ZEROES.             
025100       88 FIN-CTFCTA                        VALUE 1.                      
025200    02 FILLER                    PIC X(02) VALUE SPACES.                  
025300 77 WKS-I                        PIC 9(03) COMP VALUE ZEROES.             
025400 77 WKS-ENCONTRADO               PIC X(01) VALUE 'N'.                     
025500    88 ENCONTRADO                          VALUE 'S'.                     
025600******************************************************************        
025700*                 E S T A D I S T I C A S   D E   C O R R I D A  *        
025800******************************************************************        
025900 77 WKS-LEIDOS-CTFACT            PIC 9(07) COMP VALUE ZEROES.             
026000 77 WKS-LEIDOS-CTFGTO            PIC 9(07) COMP VALUE ZEROES.             
026100 77 WKS-LEIDOS-CTFCTA            PIC 9(07) COMP VALUE ZEROES.             
026200 77 WKS-ESCRITOS-CTFEXT          PIC 9(07) COMP VALUE ZEROES.             
026300 77 WKS-MASCARA                  PIC Z,ZZZ,ZZ9.                           
026400******************************************************************        
026500 PROCEDURE DIVISION.                                                      
026600******************************************************************        
026700*               S E C C I O N    P R I N C I P A L                        
026800******************************************************************        
026900 000-PRINCIPAL SECTION.                                                   
027000     PERFORM 100-APERTURA-ARCHIVOS                                        
027100     PERFORM 200-DETERMINA-PERIODO                                        
027200     PERFORM 300-PROCESA-FACTURAS    UNTIL FIN-CTFACT                     
027300     PERFORM 400-PROCESA-GASTOS      UNTIL FIN-CTFGTO                     
027400     PERFORM 500-PROCESA-CUENTAS     UNTIL FIN-CTFCTA                     
027500     PERFORM 600-CALCULA-TOTALES-PYG                                      
027600     PERFORM 700-ESCRIBE-EXTRACTO-PYG                                     
027700     PERFORM 750-ESCRIBE-EXTRACTO-BAL                                     
027800     PERFORM 800-ESTADISTICAS                                             
027900     PERFORM 900-CIERRA-ARCHIVOS                                          
028000     STOP RUN.                                                            
028100 000-PRINCIPAL-E. EXIT.                                                   
028200                                                                          
028300******************************************************************        
028400*               A P E R T U R A   D E   A R C H I V O S          *        
028500******************************************************************        
028600 100-APERTURA-ARCHIVOS SECTION.                                           
028700     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN                                
028800     ACCEPT WKS-FECHA-SISTEMA   FROM DATE                                 
028900     MOVE   'CTB1EXT'  TO   PROGRAMA                                      
029000     PERFORM 150-VENTANA-SIGLO                                            
029100                                                                          
029200     OPEN INPUT  CTFACT CTFGTO CTFCTA                                     
029300          OUTPUT CTFEXT                                                   
029400                                                                          
029500     IF FS-CTFACT NOT EQUAL 0 AND 97                                      
029600        MOVE 'OPEN'     TO    ACCION                                      
029700        MOVE SPACES     TO    LLAVE                                       
029800        MOVE 'CTFACT'   TO    ARCHIVO                                     
029900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
030000                              FS-CTFACT, FSE-CTFACT                       
030100        MOVE  91        TO    RETURN-CODE                                 
030200        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTFACT<<<"           
030300                UPON CONSOLE                                              
030400        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"              
030500                UPON CONSOLE                                              
030600        STOP RUN                                                          
030700     END-IF                                                               
030800                                                                          
030900     IF FS-CTFGTO NOT EQUAL 0 AND 97                                      
031000        MOVE 'OPEN'     TO    ACCION                                      
031100        MOVE SPACES     TO    LLAVE                                       
031200        MOVE 'CTFGTO'   TO    ARCHIVO                                     
031300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
031400                              FS-CTFGTO, FSE-CTFGTO                       
031500        MOVE  91        TO    RETURN-CODE                                 
031600        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTFGTO<<<"           
031700                UPON CONSOLE                                              
031800        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"              
031900                UPON CONSOLE                                              
032000        STOP RUN                                                          
032100     END-IF                                                               
032200                                                                          
032300     IF FS-CTFCTA NOT EQUAL 0 AND 97                                      
032400        MOVE 'OPEN'     TO    ACCION                                      
032500        MOVE SPACES     TO    LLAVE                                       
032600        MOVE 'CTFCTA'   TO    ARCHIVO                                     
032700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
032800                              FS-CTFCTA, FSE-CTFCTA                       
032900        MOVE  91        TO    RETURN-CODE                                 
033000        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTFCTA<<<"           
033100                UPON CONSOLE                                              
033200        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"              
033300                UPON CONSOLE                                              
033400        STOP RUN                                                          
033500     END-IF                                                               
033600                                                                          
033700     IF FS-CTFEXT NOT EQUAL 0                                             
033800        MOVE  91        TO    RETURN-CODE                                 
033900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTFEXT<<<"           
034000                UPON CONSOLE                                              
034100        STOP RUN                                                          
034200     END-IF                                                               
034300                                                                          
034400     PERFORM 310-LEE-CTFACT                                               
034500     PERFORM 410-LEE-CTFGTO                                               
034600     PERFORM 510-LEE-CTFCTA.                                              
034700 100-APERTURA-ARCHIVOS-E. EXIT.                                           
034800                                                                          
034900*--> CR00450/CR00458: VENTANA DE SIGLO PARA LA FECHA DEL SISTEMA          
035000 150-VENTANA-SIGLO SECTION.                                               
035100     IF WKS-AA-SIS < 50                                                   
035200        MOVE 20              TO WKS-SIGLO                                 
035300     ELSE                                                                 
035400        MOVE 19              TO WKS-SIGLO                                 
035500     END-IF                                                               
035600     COMPUTE WKS-ANIO-SIS = WKS-SIGLO * 100 + WKS-AA-SIS.                 
035700 150-VENTANA-SIGLO-E. EXIT.                                               
035800                                                                          
035900******************************************************************        
036000*          C A L C U L O   D E L   P E R I O D O   (R.N. 11)     *        
036100******************************************************************        
036200 200-DETERMINA-PERIODO SECTION.                                           
036300     EVALUATE TRUE                                                        
036400        WHEN MODO-MENSUAL                                                 
036500           PERFORM 210-PERIODO-MENSUAL                                    
036600        WHEN MODO-TRIMESTRE                                               
036700           PERFORM 220-PERIODO-TRIMESTRE                                  
036800        WHEN MODO-ANUAL                                                   
036900           PERFORM 230-PERIODO-ANUAL                                      
037000        WHEN MODO-PERSONAL                                                
037100           PERFORM 240-PERIODO-PERSONAL                                   
037200        WHEN OTHER                                                        
037300           MOVE  91        TO    RETURN-CODE                              
037400           DISPLAY ">>> MODO DE PERIODO NO VALIDO EN CONTROL<<<"          
037500                   UPON CONSOLE                                           
037600           STOP RUN                                                       
037700     END-EVALUATE                                                         
037800     PERFORM 290-FORMATEA-FECHAS.                                         
037900 200-DETERMINA-PERIODO-E. EXIT.                                           
038000                                                                          
038100*--> MENSUAL = DEL 1 AL ULTIMO DIA DEL MES CALENDARIO ANTERIOR            
038200 210-PERIODO-MENSUAL SECTION.                                             
038300     MOVE WKS-ANIO-SIS     TO WKS-INI-ANIO WKS-FIN-ANIO                   
038400     IF WKS-MM-SIS = 01                                                   
038500        MOVE 12                  TO WKS-INI-MES WKS-FIN-MES               
038600        SUBTRACT 1 FROM WKS-INI-ANIO WKS-FIN-ANIO                         
038700     ELSE                                                                 
038800        COMPUTE WKS-INI-MES = WKS-MM-SIS - 1                              
038900        MOVE WKS-INI-MES         TO WKS-FIN-MES                           
039000     END-IF                                                               
039100     MOVE 01                     TO WKS-INI-DIA                           
039200     MOVE DIA-FIN-MES (WKS-FIN-MES) TO WKS-FIN-DIA.                       
039300 210-PERIODO-MENSUAL-E. EXIT.                                             
039400                                                                          
039500*--> TRIMESTRAL = TRIMESTRE CALENDARIO ANTERIOR (R.N. 11, CR00082)        
039600 220-PERIODO-TRIMESTRE SECTION.                                           
039700     EVALUATE TRUE                                                        
039800        WHEN WKS-MM-SIS >= 01 AND WKS-MM-SIS <= 03                        
039900           MOVE 1 TO WKS-TRIMESTRE-ACTUAL                                 
040000        WHEN WKS-MM-SIS >= 04 AND WKS-MM-SIS <= 06                        
040100           MOVE 2 TO WKS-TRIMESTRE-ACTUAL                                 
040200        WHEN WKS-MM-SIS >= 07 AND WKS-MM-SIS <= 09                        
040300           MOVE 3 TO WKS-TRIMESTRE-ACTUAL                                 
040400        WHEN OTHER                                                        
040500           MOVE 4 TO WKS-TRIMESTRE-ACTUAL                                 
040600     END-EVALUATE                                                         
040700                                                                          
040800     MOVE WKS-ANIO-SIS TO WKS-INI-ANIO WKS-FIN-ANIO                       
040900     IF WKS-TRIMESTRE-ACTUAL = 1                                          
041000*--> CR00170: TRIM. ACTUAL Q1, EL ANTERIOR ES Q4 DEL ANIO PREVIO          
041100        MOVE 4                 TO WKS-TRIMESTRE-ANTERIOR                  
041200        SUBTRACT 1 FROM WKS-INI-ANIO WKS-FIN-ANIO                         
041300     ELSE                                                                 
041400        COMPUTE WKS-TRIMESTRE-ANTERIOR = WKS-TRIMESTRE-ACTUAL - 1         
041500     END-IF                                                               
041600                                                                          
041700     EVALUATE WKS-TRIMESTRE-ANTERIOR                                      
041800        WHEN 1                                                            
041900           MOVE 01 TO WKS-INI-MES   MOVE 03 TO WKS-FIN-MES                
042000        WHEN 2                                                            
042100           MOVE 04 TO WKS-INI-MES   MOVE 06 TO WKS-FIN-MES                
042200        WHEN 3                                                            
042300           MOVE 07 TO WKS-INI-MES   MOVE 09 TO WKS-FIN-MES                
042400        WHEN OTHER                                                        
042500           MOVE 10 TO WKS-INI-MES   MOVE 12 TO WKS-FIN-MES                
042600     END-EVALUATE                                                         
042700     MOVE 01 TO WKS-INI-DIA                                               
042800     MOVE DIA-FIN-MES (WKS-FIN-MES) TO WKS-FIN-DIA.                       
042900 220-PERIODO-TRIMESTRE-E. EXIT.                                           
043000                                                                          
043100*--> ANUAL (YTD) = DEL 1 DE ENERO AL DIA DE HOY (CR00271)                 
043200 230-PERIODO-ANUAL SECTION.                                               
043300     MOVE WKS-ANIO-SIS     TO WKS-INI-ANIO                                
043400     MOVE 01                TO WKS-INI-MES                                
043500     MOVE 01                TO WKS-INI-DIA                                
043600     MOVE WKS-ANIO-SIS     TO WKS-FIN-ANIO                                
043700     MOVE WKS-MM-SIS        TO WKS-FIN-MES                                
043800     MOVE WKS-DD-SIS        TO WKS-FIN-DIA.                               
043900 230-PERIODO-ANUAL-E. EXIT.                                               
044000                                                                          
044100*--> PERSONALIZADO = FECHAS DE LA TARJETA DE CONTROL (CR00101)            
044200 240-PERIODO-PERSONAL SECTION.                                            
044300     MOVE WKS-FECHA-INI-CTL TO WKS-FECHA-INI                              
044400     MOVE WKS-FECHA-FIN-CTL TO WKS-FECHA-FIN                              
044500     IF WKS-FECHA-INI-CTL (1:4) IS NOT NUMERIC OR                         
044600        WKS-FECHA-FIN-CTL (1:4) IS NOT NUMERIC                            
044700        MOVE  91        TO    RETURN-CODE                                 
044800        DISPLAY ">>> FECHAS DE CONTROL NO VALIDAS AAAA-MM-DD<<<"          
044900                UPON CONSOLE                                              
045000        STOP RUN                                                          
045100     END-IF.                                                              
045200 240-PERIODO-PERSONAL-E. EXIT.                                            
045300                                                                          
045400*--> ARMA WKS-FECHA-INI/FIN AAAA-MM-DD P/LOS MODOS CALCULADOS             
045500 290-FORMATEA-FECHAS SECTION.                                             
045600     IF NOT MODO-PERSONAL                                                 
045700        MOVE WKS-INI-ANIO TO WKS-FECHA-INI (1:4)                          
045800        MOVE '-'          TO WKS-FECHA-INI (5:1)                          
045900        MOVE WKS-INI-MES  TO WKS-FECHA-INI (6:2)                          
046000        MOVE '-'          TO WKS-FECHA-INI (8:1)                          
046100        MOVE WKS-INI-DIA  TO WKS-FECHA-INI (9:2)                          
046200        MOVE WKS-FIN-ANIO TO WKS-FECHA-FIN (1:4)                          
046300        MOVE '-'          TO WKS-FECHA-FIN (5:1)                          
046400        MOVE WKS-FIN-MES  TO WKS-FECHA-FIN (6:2)                          
046500        MOVE '-'          TO WKS-FECHA-FIN (8:1)                          
046600        MOVE WKS-FIN-DIA  TO WKS-FECHA-FIN (9:2)                          
046700     END-IF.                                                              
046800 290-FORMATEA-FECHAS-E. EXIT.                                             
046900                                                                          
047000******************************************************************        
047100*          P A S O   D E   F A C T U R A S   (I N G R E S O)     *        
047200******************************************************************        
047300 300-PROCESA-FACTURAS SECTION.                                            
047400     IF CTFA-FECHA-TXN >= WKS-FECHA-INI AND                               
047500        CTFA-FECHA-TXN <= WKS-FECHA-FIN                                   
047600        ADD 1 TO WKS-LEIDOS-CTFACT                                        
047700        IF CTFA-FACT-ID NOT EQUAL WKS-ULT-FACT-ID                         
047800           ADD CTFA-MONTO-TOTAL TO WKS-TOTAL-INGRESOS                     
047900           MOVE CTFA-FACT-ID    TO WKS-ULT-FACT-ID                        
048000        END-IF                                                            
048100        PERFORM 320-ACUMULA-CATEG-ING                                     
048200     END-IF                                                               
048300     PERFORM 310-LEE-CTFACT.                                              
048400 300-PROCESA-FACTURAS-E. EXIT.                                            
048500                                                                          
048600 310-LEE-CTFACT SECTION.                                                  
048700     READ CTFACT NEXT RECORD                                              
048800        AT END                                                            
048900           MOVE 1 TO WKS-FIN-CTFACT                                       
049000     END-READ.                                                            
049100 310-LEE-CTFACT-E. EXIT.                                                  
049200                                                                          
049300*--> CATEGORIA EN BLANCO ACUMULA A "OTHER REVENUE" (R.N. 3)               
049400 320-ACUMULA-CATEG-ING SECTION.                                           
049500     MOVE 'N'          TO WKS-ENCONTRADO                                  
049600     PERFORM 330-BUSCA-CATEG-ING VARYING WKS-IX-ING                       
049700             FROM 1 BY 1 UNTIL WKS-IX-ING > WKS-CANT-CATEG-ING            
049800             OR ENCONTRADO                                                
049900     IF NOT ENCONTRADO AND WKS-CANT-CATEG-ING < 30                        
050000        ADD 1 TO WKS-CANT-CATEG-ING                                       
050100        SET WKS-IX-ING TO WKS-CANT-CATEG-ING                              
050200        IF CTFA-CATEGORIA = SPACES                                        
050300           MOVE 'Other Revenue'  TO TC-ING-NOMBRE (WKS-IX-ING)            
050400        ELSE                                                              
050500           MOVE CTFA-CATEGORIA   TO TC-ING-NOMBRE (WKS-IX-ING)            
050600        END-IF                                                            
050700     END-IF                                                               
050800     ADD CTFA-MONTO-RENGLON TO TC-ING-MONTO (WKS-IX-ING).                 
050900 320-ACUMULA-CATEG-ING-E. EXIT.                                           
051000                                                                          
051100 330-BUSCA-CATEG-ING SECTION.                                             
051200     IF (CTFA-CATEGORIA = SPACES AND                                      
051300         TC-ING-NOMBRE (WKS-IX-ING) = 'Other Revenue') OR                 
051400        TC-ING-NOMBRE (WKS-IX-ING) = CTFA-CATEGORIA                       
051500        MOVE 'S' TO WKS-ENCONTRADO                                        
051600     END-IF.                                                              
051700 330-BUSCA-CATEG-ING-E. EXIT.                                             
051800                                                                          
051900******************************************************************        
052000*            P A S O   D E   G A S T O S   (E G R E S O)         *        
052100******************************************************************        
052200 400-PROCESA-GASTOS SECTION.                                              
052300     IF CTFG-FECHA-TXN >= WKS-FECHA-INI AND                               
052400        CTFG-FECHA-TXN <= WKS-FECHA-FIN                                   
052500        ADD 1 TO WKS-LEIDOS-CTFGTO                                        
052600        IF CTFG-GASTO-ID NOT EQUAL WKS-ULT-GASTO-ID                       
052700           ADD CTFG-MONTO-TOTAL TO WKS-TOTAL-GASTOS                       
052800           MOVE CTFG-GASTO-ID   TO WKS-ULT-GASTO-ID                       
052900        END-IF                                                            
053000        PERFORM 420-ACUMULA-CATEG-GTO                                     
053100     END-IF                                                               
053200     PERFORM 410-LEE-CTFGTO.                                              
053300 400-PROCESA-GASTOS-E. EXIT.                                              
053400                                                                          
053500 410-LEE-CTFGTO SECTION.                                                  
053600     READ CTFGTO NEXT RECORD                                              
053700        AT END                                                            
053800           MOVE 1 TO WKS-FIN-CTFGTO                                       
053900     END-READ.                                                            
054000 410-LEE-CTFGTO-E. EXIT.                                                  
054100                                                                          
054200*--> CATEGORIA EN BLANCO ACUMULA A "OTHER EXPENSES" (R.N. 3)              
054300 420-ACUMULA-CATEG-GTO SECTION.                                           
054400     MOVE 'N'          TO WKS-ENCONTRADO                                  
054500     PERFORM 430-BUSCA-CATEG-GTO VARYING WKS-IX-GTO                       
054600             FROM 1 BY 1 UNTIL WKS-IX-GTO > WKS-CANT-CATEG-GTO            
054700             OR ENCONTRADO                                                
054800     IF NOT ENCONTRADO AND WKS-CANT-CATEG-GTO < 30                        
054900        ADD 1 TO WKS-CANT-CATEG-GTO                                       
055000        SET WKS-IX-GTO TO WKS-CANT-CATEG-GTO                              
055100        IF CTFG-CATEGORIA = SPACES                                        
055200           MOVE 'Other Expenses' TO TC-GTO-NOMBRE (WKS-IX-GTO)            
055300        ELSE                                                              
055400           MOVE CTFG-CATEGORIA   TO TC-GTO-NOMBRE (WKS-IX-GTO)            
055500        END-IF                                                            
055600     END-IF                                                               
055700     ADD CTFG-MONTO-RENGLON TO TC-GTO-MONTO (WKS-IX-GTO).                 
055800 420-ACUMULA-CATEG-GTO-E. EXIT.                                           
055900                                                                          
056000 430-BUSCA-CATEG-GTO SECTION.                                             
056100     IF (CTFG-CATEGORIA = SPACES AND                                      
056200         TC-GTO-NOMBRE (WKS-IX-GTO) = 'Other Expenses') OR                
056300        TC-GTO-NOMBRE (WKS-IX-GTO) = CTFG-CATEGORIA                       
056400        MOVE 'S' TO WKS-ENCONTRADO                                        
056500     END-IF.                                                              
056600 430-BUSCA-CATEG-GTO-E. EXIT.                                             
056700                                                                          
056800******************************************************************        
056900*       P A S O   D E   C U E N T A S   (B A L A N C E)          *        
057000******************************************************************        
057100 500-PROCESA-CUENTAS SECTION.                                             
057200     ADD 1 TO WKS-LEIDOS-CTFCTA                                           
057300     IF WKS-CANT-CTAS < 200                                               
057400        ADD 1 TO WKS-CANT-CTAS                                            
057500        SET WKS-IX-CTA TO WKS-CANT-CTAS                                   
057600        IF CTFC-NOMBRE-CTA = SPACES                                       
057700           MOVE 'Unknown Account' TO TCTA-NOMBRE (WKS-IX-CTA)             
057800        ELSE                                                              
057900           MOVE CTFC-NOMBRE-CTA   TO TCTA-NOMBRE (WKS-IX-CTA)             
058000        END-IF                                                            
058100        MOVE CTFC-TIPO-CTA        TO TCTA-TIPO   (WKS-IX-CTA)             
058200        MOVE CTFC-SALDO-ACTUAL    TO TCTA-SALDO  (WKS-IX-CTA)             
058300        PERFORM 520-CLASIFICA-CUENTA                                      
058400     END-IF                                                               
058500     PERFORM 510-LEE-CTFCTA.                                              
058600 500-PROCESA-CUENTAS-E. EXIT.                                             
058700                                                                          
058800 510-LEE-CTFCTA SECTION.                                                  
058900     READ CTFCTA NEXT RECORD                                              
059000        AT END                                                            
059100           MOVE 1 TO WKS-FIN-CTFCTA                                       
059200     END-READ.                                                            
059300 510-LEE-CTFCTA-E. EXIT.                                                  
059400                                                                          
059500*--> CLASIFICA POR TIPO DE CUENTA (R.N. 4, TABLA CR00144)                 
059600*--> CR10039: NORMALIZA A MAYUSCULAS ANTES DE PROBAR LOS 88-LEVEL,        
059700*             EL CATALOGO VIENE EN TITLE CASE ('Bank', 'Equity')          
059800 520-CLASIFICA-CUENTA SECTION.                                            
059900     MOVE CTFC-TIPO-CTA TO WKS-TIPO-CTA-TEST                              
060000     INSPECT WKS-TIPO-CTA-TEST CONVERTING                                 
060100             'abcdefghijklmnopqrstuvwxyz'                                 
060200          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
060300     EVALUATE TRUE                                                        
060400        WHEN TIPO-ES-ACTIVO                                               
060500           MOVE 'A' TO TCTA-SECCION (WKS-IX-CTA)                          
060600           ADD TCTA-SALDO (WKS-IX-CTA) TO WKS-TOTAL-ACTIVO                
060700           MOVE 'S' TO WKS-HAY-TIPO-RECONOCIDO                            
060800        WHEN TIPO-ES-PASIVO                                               
060900           MOVE 'P' TO TCTA-SECCION (WKS-IX-CTA)                          
061000           ADD TCTA-SALDO (WKS-IX-CTA) TO WKS-TOTAL-PASIVO                
061100           MOVE 'S' TO WKS-HAY-TIPO-RECONOCIDO                            
061200        WHEN TIPO-ES-CAPITAL                                              
061300           MOVE 'C' TO TCTA-SECCION (WKS-IX-CTA)                          
061400           ADD TCTA-SALDO (WKS-IX-CTA) TO WKS-TOTAL-CAPITAL               
061500           MOVE 'S' TO WKS-HAY-TIPO-RECONOCIDO                            
061600        WHEN OTHER                                                        
061700           MOVE 'F' TO TCTA-SECCION (WKS-IX-CTA)                          
061800     END-EVALUATE                                                         
061900     IF TCTA-SECCION (WKS-IX-CTA) NOT EQUAL 'F'                           
062000        PERFORM 530-ACUMULA-TIPO                                          
062100     END-IF.                                                              
062200 520-CLASIFICA-CUENTA-E. EXIT.                                            
062300                                                                          
062400 530-ACUMULA-TIPO SECTION.                                                
062500     MOVE 'N'          TO WKS-ENCONTRADO                                  
062600     PERFORM 540-BUSCA-TIPO VARYING WKS-IX-TIPO                           
062700             FROM 1 BY 1 UNTIL WKS-IX-TIPO > WKS-CANT-TIPOS               
062800             OR ENCONTRADO                                                
062900     IF NOT ENCONTRADO AND WKS-CANT-TIPOS < 15                            
063000        ADD 1 TO WKS-CANT-TIPOS                                           
063100        SET WKS-IX-TIPO TO WKS-CANT-TIPOS                                 
063200        MOVE TCTA-TIPO    (WKS-IX-CTA) TO TT-TIPO    (WKS-IX-TIPO)        
063300        MOVE TCTA-SECCION (WKS-IX-CTA) TO TT-SECCION (WKS-IX-TIPO)        
063400     END-IF                                                               
063500     ADD TCTA-SALDO (WKS-IX-CTA) TO TT-SUBTOTAL (WKS-IX-TIPO).            
063600 530-ACUMULA-TIPO-E. EXIT.                                                
063700                                                                          
063800 540-BUSCA-TIPO SECTION.                                                  
063900     IF TT-TIPO (WKS-IX-TIPO) = TCTA-TIPO (WKS-IX-CTA)                    
064000        MOVE 'S' TO WKS-ENCONTRADO                                        
064100     END-IF.                                                              
064200 540-BUSCA-TIPO-E. EXIT.                                                  
064300                                                                          
064400******************************************************************        
064500*        T O T A L E S   Y   E S C R I T U R A   D E L   P Y G   *        
064600******************************************************************        
064700 600-CALCULA-TOTALES-PYG SECTION.                                         
064800     COMPUTE WKS-UTILIDAD-BRUTA =                                         
064900             WKS-TOTAL-INGRESOS - WKS-TOTAL-GASTOS                        
065000     MOVE WKS-UTILIDAD-BRUTA TO WKS-INGRESO-NETO.                         
065100 600-CALCULA-TOTALES-PYG-E. EXIT.                                         
065200                                                                          
065300 700-ESCRIBE-EXTRACTO-PYG SECTION.                                        
065400     INITIALIZE REG-CTFEXT                                                
065500     MOVE 'CT'            TO CTFX-TIPO-REG                                
065600     MOVE WKS-FECHA-INI   TO CTFX-FECHA-INI                               
065700     MOVE WKS-FECHA-FIN   TO CTFX-FECHA-FIN                               
065800     MOVE WKS-FECHA-FIN   TO WKS-FECHA-CORTE                              
065900     MOVE WKS-FECHA-CORTE TO CTFX-FECHA-CORTE                             
066000     WRITE REG-CTFEXT                                                     
066100     ADD 1 TO WKS-ESCRITOS-CTFEXT                                         
066200                                                                          
066300     IF WKS-CANT-CATEG-ING > 0 OR WKS-CANT-CATEG-GTO > 0                  
066400        PERFORM 710-ESCRIBE-FILA-PYG-SECCION                              
066500                VARYING WKS-IX-ING FROM 1 BY 1                            
066600                UNTIL WKS-IX-ING > WKS-CANT-CATEG-ING                     
066700     ELSE                                                                 
066800        PERFORM 720-ESCRIBE-PYG-SIMPLE                                    
066900     END-IF.                                                              
067000 700-ESCRIBE-EXTRACTO-PYG-E. EXIT.                                        
067100                                                                          
067200 710-ESCRIBE-FILA-PYG-SECCION SECTION.                                    
067300     IF WKS-IX-ING = 1                                                    
067400        PERFORM 730-ESCRIBE-FILA-PYG-ROTULO                               
067500     END-IF                                                               
067600     MOVE 'PG'                          TO CTFX-TIPO-REG                  
067700     MOVE 'DETALLE'                      TO CTFX-SUBTIPO                  
067800     MOVE TC-ING-NOMBRE (WKS-IX-ING)    TO CTFX-ETIQUETA                  
067900     MOVE TC-ING-MONTO  (WKS-IX-ING)    TO CTFX-MONTO                     
068000     MOVE 'S'                            TO CTFX-INDICADOR-IND            
068100     WRITE REG-CTFEXT                                                     
068200     ADD 1 TO WKS-ESCRITOS-CTFEXT                                         
068300     IF WKS-IX-ING = WKS-CANT-CATEG-ING                                   
068400        PERFORM 740-ESCRIBE-PYG-DETALLE-GTOS                              
068500     END-IF.                                                              
068600 710-ESCRIBE-FILA-PYG-SECCION-E. EXIT.                                    
068700                                                                          
068800 720-ESCRIBE-PYG-SIMPLE SECTION.                                          
068900     MOVE 'PG'                TO CTFX-TIPO-REG                            
069000     MOVE 'SIMPLE'             TO CTFX-SUBTIPO                            
069100     MOVE 'Total Revenue'      TO CTFX-ETIQUETA                           
069200     MOVE WKS-TOTAL-INGRESOS   TO CTFX-MONTO                              
069300     MOVE 'N'                  TO CTFX-INDICADOR-IND                      
069400     WRITE REG-CTFEXT                                                     
069500     ADD 1 TO WKS-ESCRITOS-CTFEXT                                         
069600     MOVE 'Total Expenses'     TO CTFX-ETIQUETA                           
069700     MOVE WKS-TOTAL-GASTOS     TO CTFX-MONTO                              
069800     WRITE REG-CTFEXT                                                     
069900     ADD 1 TO WKS-ESCRITOS-CTFEXT                                         
070000     PERFORM 715-ESCRIBE-ESPACIO-PYG                                      
070100     PERFORM 760-ESCRIBE-PYG-NETO.                                        
070200 720-ESCRIBE-PYG-SIMPLE-E. EXIT.                                          
070300                                                                          
070400 730-ESCRIBE-FILA-PYG-ROTULO SECTION.                                     
070500     MOVE 'PG'            TO CTFX-TIPO-REG                                
070600     MOVE 'SECCION'        TO CTFX-SUBTIPO                                
070700     MOVE 'Revenue'        TO CTFX-ETIQUETA                               
070800     MOVE ZEROS             TO CTFX-MONTO                                 
070900     MOVE 'N'               TO CTFX-INDICADOR-IND                         
071000     WRITE REG-CTFEXT                                                     
071100     ADD 1 TO WKS-ESCRITOS-CTFEXT.                                        
071200 730-ESCRIBE-FILA-PYG-ROTULO-E. EXIT.                                     
071300                                                                          
071400 740-ESCRIBE-PYG-DETALLE-GTOS SECTION.                                    
071500     MOVE 'PG'                TO CTFX-TIPO-REG                            
071600     MOVE 'SUBTOTAL'           TO CTFX-SUBTIPO                            
071700     MOVE 'Total Revenue'      TO CTFX-ETIQUETA                           
071800     MOVE WKS-TOTAL-INGRESOS   TO CTFX-MONTO                              
071900     MOVE 'N'                  TO CTFX-INDICADOR-IND                      
072000     WRITE REG-CTFEXT                                                     
072100     ADD 1 TO WKS-ESCRITOS-CTFEXT                                         
072200     PERFORM 715-ESCRIBE-ESPACIO-PYG                                      
072300                                                                          
072400     MOVE 'SECCION'            TO CTFX-SUBTIPO                            
072500     MOVE 'Expenses'           TO CTFX-ETIQUETA                           
072600     MOVE ZEROS                 TO CTFX-MONTO                             
072700     WRITE REG-CTFEXT                                                     
072800     ADD 1 TO WKS-ESCRITOS-CTFEXT                                         
072900                                                                          
073000     IF WKS-CANT-CATEG-GTO > 0                                            
073100        PERFORM 745-ESCRIBE-FILA-GTO                                      
073200                VARYING WKS-IX-GTO FROM 1 BY 1                            
073300                UNTIL WKS-IX-GTO > WKS-CANT-CATEG-GTO                     
073400     END-IF                                                               
073500                                                                          
073600     MOVE 'SUBTOTAL'           TO CTFX-SUBTIPO                            
073700     MOVE 'Total Expenses'     TO CTFX-ETIQUETA                           
073800     MOVE WKS-TOTAL-GASTOS     TO CTFX-MONTO                              
073900     WRITE REG-CTFEXT                                                     
074000     ADD 1 TO WKS-ESCRITOS-CTFEXT                                         
074100     PERFORM 715-ESCRIBE-ESPACIO-PYG                                      
074200                                                                          
074300     MOVE 'GRPROFIT'           TO CTFX-SUBTIPO                            
074400     MOVE 'Gross Profit'       TO CTFX-ETIQUETA                           
074500     MOVE WKS-UTILIDAD-BRUTA   TO CTFX-MONTO                              
074600     WRITE REG-CTFEXT                                                     
074700     ADD 1 TO WKS-ESCRITOS-CTFEXT                                         
074800     PERFORM 715-ESCRIBE-ESPACIO-PYG                                      
074900                                                                          
075000     PERFORM 760-ESCRIBE-PYG-NETO.                                        
075100 740-ESCRIBE-PYG-DETALLE-GTOS-E. EXIT.                                    
075200                                                                          
075300*--> CR10036: RENGLON EN BLANCO ENTRE BLOQUES DEL PYG                     
075400 715-ESCRIBE-ESPACIO-PYG SECTION.                                         
075500     MOVE 'PG'            TO CTFX-TIPO-REG                                
075600     MOVE 'ESPACIO'        TO CTFX-SUBTIPO                                
075700     MOVE SPACES            TO CTFX-ETIQUETA                              
075800     MOVE ZEROS              TO CTFX-MONTO                                
075900     MOVE 'N'                 TO CTFX-INDICADOR-IND                       
076000     WRITE REG-CTFEXT                                                     
076100     ADD 1 TO WKS-ESCRITOS-CTFEXT.                                        
076200 715-ESCRIBE-ESPACIO-PYG-E. EXIT.                                         
076300                                                                          
076400 745-ESCRIBE-FILA-GTO SECTION.                                            
076500     MOVE 'PG'                          TO CTFX-TIPO-REG                  
076600     MOVE 'DETALLE'                      TO CTFX-SUBTIPO                  
076700     MOVE TC-GTO-NOMBRE (WKS-IX-GTO)    TO CTFX-ETIQUETA                  
076800     MOVE TC-GTO-MONTO  (WKS-IX-GTO)    TO CTFX-MONTO                     
076900     MOVE 'S'                            TO CTFX-INDICADOR-IND            
077000     WRITE REG-CTFEXT                                                     
077100     ADD 1 TO WKS-ESCRITOS-CTFEXT.                                        
077200 745-ESCRIBE-FILA-GTO-E. EXIT.                                            
077300                                                                          
077400 760-ESCRIBE-PYG-NETO SECTION.                                            
077500     MOVE 'PG'              TO CTFX-TIPO-REG                              
077600     MOVE 'NETO'             TO CTFX-SUBTIPO                              
077700     MOVE 'Net Income'       TO CTFX-ETIQUETA                             
077800     MOVE WKS-INGRESO-NETO   TO CTFX-MONTO                                
077900     MOVE 'N'                 TO CTFX-INDICADOR-IND                       
078000     WRITE REG-CTFEXT                                                     
078100     ADD 1 TO WKS-ESCRITOS-CTFEXT.                                        
078200 760-ESCRIBE-PYG-NETO-E. EXIT.                                            
078300                                                                          
078400******************************************************************        
078500*          E S C R I T U R A   D E L   B A L A N C E            *         
078600******************************************************************        
078700 750-ESCRIBE-EXTRACTO-BAL SECTION.                                        
078800     IF HAY-TIPO-RECONOCIDO                                               
078900        PERFORM 770-ESCRIBE-TIPO-CTA                                      
079000                VARYING WKS-IX-TIPO FROM 1 BY 1                           
079100                UNTIL WKS-IX-TIPO > WKS-CANT-TIPOS                        
079200        PERFORM 790-ESCRIBE-SECCION-TOTAL                                 
079300     ELSE                                                                 
079400        PERFORM 795-ESCRIBE-BAL-PLANO                                     
079500                VARYING WKS-IX-CTA FROM 1 BY 1                            
079600                UNTIL WKS-IX-CTA > WKS-CANT-CTAS                          
079700     END-IF.                                                              
079800 750-ESCRIBE-EXTRACTO-BAL-E. EXIT.                                        
079900                                                                          
080000 770-ESCRIBE-TIPO-CTA SECTION.                                            
080100     MOVE 'BL'                 TO CTFX-TIPO-REG                           
080200     MOVE 'SECCION'             TO CTFX-SUBTIPO                           
080300     MOVE TT-TIPO (WKS-IX-TIPO) TO CTFX-ETIQUETA                          
080400     MOVE ZEROS                  TO CTFX-MONTO                            
080500     MOVE 'N'                    TO CTFX-INDICADOR-IND                    
080600     WRITE REG-CTFEXT                                                     
080700     ADD 1 TO WKS-ESCRITOS-CTFEXT                                         
080800                                                                          
080900     PERFORM 780-ESCRIBE-CUENTA-DEL-TIPO                                  
081000             VARYING WKS-IX-CTA FROM 1 BY 1                               
081100             UNTIL WKS-IX-CTA > WKS-CANT-CTAS                             
081200                                                                          
081300     MOVE 'SUBTOTAL'                TO CTFX-SUBTIPO                       
081400     MOVE TT-TIPO (WKS-IX-TIPO)      TO CTFX-ETIQUETA (1:23)              
081500     MOVE SPACES                      TO CTFX-ETIQUETA (24:17)            
081600     STRING 'Total ' DELIMITED BY SIZE                                    
081700            TT-TIPO (WKS-IX-TIPO) DELIMITED BY '  '                       
081800            INTO CTFX-ETIQUETA                                            
081900     MOVE TT-SUBTOTAL (WKS-IX-TIPO) TO CTFX-MONTO                         
082000     MOVE 'N'                        TO CTFX-INDICADOR-IND                
082100     WRITE REG-CTFEXT                                                     
082200     ADD 1 TO WKS-ESCRITOS-CTFEXT                                         
082300     PERFORM 775-ESCRIBE-ESPACIO-BAL.                                     
082400 770-ESCRIBE-TIPO-CTA-E. EXIT.                                            
082500                                                                          
082600 780-ESCRIBE-CUENTA-DEL-TIPO SECTION.                                     
082700     IF TCTA-TIPO (WKS-IX-CTA) = TT-TIPO (WKS-IX-TIPO)                    
082800        MOVE 'BL'                         TO CTFX-TIPO-REG                
082900        MOVE 'DETALLE'                     TO CTFX-SUBTIPO                
083000        MOVE TCTA-NOMBRE (WKS-IX-CTA)      TO CTFX-ETIQUETA               
083100        MOVE TCTA-SALDO  (WKS-IX-CTA)      TO CTFX-MONTO                  
083200        MOVE 'S'                            TO CTFX-INDICADOR-IND         
083300        WRITE REG-CTFEXT                                                  
083400        ADD 1 TO WKS-ESCRITOS-CTFEXT                                      
083500     END-IF.                                                              
083600 780-ESCRIBE-CUENTA-DEL-TIPO-E. EXIT.                                     
083700                                                                          
083800*--> CR10036: RENGLON EN BLANCO ENTRE BLOQUES DEL BALANCE                 
083900 775-ESCRIBE-ESPACIO-BAL SECTION.                                         
084000     MOVE 'BL'            TO CTFX-TIPO-REG                                
084100     MOVE 'ESPACIO'        TO CTFX-SUBTIPO                                
084200     MOVE SPACES            TO CTFX-ETIQUETA                              
084300     MOVE ZEROS              TO CTFX-MONTO                                
084400     MOVE 'N'                 TO CTFX-INDICADOR-IND                       
084500     WRITE REG-CTFEXT                                                     
084600     ADD 1 TO WKS-ESCRITOS-CTFEXT.                                        
084700 775-ESCRIBE-ESPACIO-BAL-E. EXIT.                                         
084800                                                                          
084900 790-ESCRIBE-SECCION-TOTAL SECTION.                                       
085000     MOVE 'BL'                TO CTFX-TIPO-REG                            
085100     MOVE 'SECTOTAL'           TO CTFX-SUBTIPO                            
085200     MOVE 'Total Assets'       TO CTFX-ETIQUETA                           
085300     MOVE WKS-TOTAL-ACTIVO     TO CTFX-MONTO                              
085400     MOVE 'N'                   TO CTFX-INDICADOR-IND                     
085500     WRITE REG-CTFEXT                                                     
085600     ADD 1 TO WKS-ESCRITOS-CTFEXT                                         
085700     MOVE 'Total Liabilities'  TO CTFX-ETIQUETA                           
085800     MOVE WKS-TOTAL-PASIVO     TO CTFX-MONTO                              
085900     WRITE REG-CTFEXT                                                     
086000     ADD 1 TO WKS-ESCRITOS-CTFEXT                                         
086100     MOVE 'Total Equity'       TO CTFX-ETIQUETA                           
086200     MOVE WKS-TOTAL-CAPITAL    TO CTFX-MONTO                              
086300     WRITE REG-CTFEXT                                                     
086400     ADD 1 TO WKS-ESCRITOS-CTFEXT.                                        
086500 790-ESCRIBE-SECCION-TOTAL-E. EXIT.                                       
086600                                                                          
086700*--> R.N. 5: SIN TIPO RECONOCIDO, LISTADO PLANO NOMBRE/SALDO              
086800 795-ESCRIBE-BAL-PLANO SECTION.                                           
086900     MOVE 'BL'                     TO CTFX-TIPO-REG                       
087000     MOVE 'FLAT'                    TO CTFX-SUBTIPO                       
087100     MOVE TCTA-NOMBRE (WKS-IX-CTA) TO CTFX-ETIQUETA                       
087200     MOVE TCTA-SALDO  (WKS-IX-CTA) TO CTFX-MONTO                          
087300     MOVE 'N'                        TO CTFX-INDICADOR-IND                
087400     WRITE REG-CTFEXT                                                     
087500     ADD 1 TO WKS-ESCRITOS-CTFEXT.                                        
087600 795-ESCRIBE-BAL-PLANO-E. EXIT.                                           
087700                                                                          
087800******************************************************************        
087900*                    E S T A D I S T I C A S                    *         
088000******************************************************************        
088100 800-ESTADISTICAS SECTION.                                                
088200     DISPLAY '******************************************'                 
088300     MOVE WKS-LEIDOS-CTFACT     TO WKS-MASCARA                            
088400     DISPLAY 'FACTURAS LEIDAS EN PERIODO:   ' WKS-MASCARA                 
088500     MOVE WKS-LEIDOS-CTFGTO     TO WKS-MASCARA                            
088600     DISPLAY 'GASTOS LEIDOS EN PERIODO:     ' WKS-MASCARA                 
088700     MOVE WKS-LEIDOS-CTFCTA     TO WKS-MASCARA                            
088800     DISPLAY 'CUENTAS LEIDAS:               ' WKS-MASCARA                 
088900     MOVE WKS-ESCRITOS-CTFEXT   TO WKS-MASCARA                            
089000     DISPLAY 'RENGLONES ESCRITOS A CTFEXT:  ' WKS-MASCARA                 
089100     DISPLAY 'EXTRACTO LISTO PARA CTB1RPT'                                
089200     DISPLAY '******************************************'.                
089300 800-ESTADISTICAS-E. EXIT.                                                
089400                                                                          
089500 900-CIERRA-ARCHIVOS SECTION.                                             
089600     CLOSE CTFACT CTFGTO CTFCTA CTFEXT.                                   
089700 900-CIERRA-ARCHIVOS-E. EXIT.                                             
