000100******************************************************************        
000200*    C O P Y   C T F C F L 1 - F L U J O   D E   E F E C T I V O          
000300******************************************************************        
000400*   ESTRUCTURA YA PREPARADA DE FLUJO DE EFECTIVO (METODO INDI-            
000500*   RECTO).  ESTE ARCHIVO ES OPCIONAL; SI NO SE ENTREGA, CTB1RPT          
000600*   NO EMITE EL REPORTE DE FLUJO DE EFECTIVO (VER REGLA 220 DE            
000700*   NEGOCIO EN CTB1RPT).                                                  
000800*-----------------------------------------------------------------        
000900* FECHA       PROGRAMADOR         DESCRIPCION                             
001000* 21/02/2024  E. RAMIREZ (EEDR)   VERSION ORIGINAL - CR10021      CR10021 
001100* 10/07/2024  M. CASTELLANOS(MCX) AGREGA TIPO ESPACIO PARA        CR10036 
001200*                                 RENGLON EN BLANCO DEL FLUJO             
001300* 24/07/2024  M. CASTELLANOS(MCX) AGREGA TIPO SECCION PARA        CR10040 
001400*                                 ENCABEZADO DE CADA BLOQUE               
001500*                                 (OPERACION/INVERSION/                   
001600*                                 FINANCIAMIENTO) DEL FLUJO               
001700******************************************************************        
001800 01  REG-CTFCFL.                                                          
001900     02  CTFL-TIPO-REG         PIC X(01).                                 
002000         88  CTFL-REG-SECCION          VALUE 'S'.                         
002100         88  CTFL-REG-RESUMEN          VALUE 'R'.                         
002200         88  CTFL-REG-DETALLE          VALUE 'D'.                         
002300         88  CTFL-REG-ESPACIO          VALUE 'E'.                         
002400     02  CTFL-SECCION          PIC X(02).                                 
002500         88  CTFL-SEC-OPERA            VALUE 'OP'.                        
002600         88  CTFL-SEC-INVER            VALUE 'IN'.                        
002700         88  CTFL-SEC-FINAN            VALUE 'FI'.                        
002800     02  CTFL-ITEM             PIC X(40).                                 
002900     02  CTFL-MONTO            PIC S9(9)V99.                              
003000     02  CTFL-NETO-INGRESOS    PIC S9(9)V99.                              
003100     02  CTFL-CAMBIO-NETO      PIC S9(9)V99.                              
003200     02  CTFL-SALDO-FINAL      PIC S9(9)V99.                              
003300     02  FILLER                PIC X(07).                                 
