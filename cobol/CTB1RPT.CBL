000100******************************************************************        
000200* FECHA       : 18/03/1986                                      *         
000300* PROGRAMADOR : J. A. MORALES                                   *         
000400* APLICACION  : CONTABILIDAD - REPORTES FINANCIEROS             *         
000500* PROGRAMA    : CTB1RPT                                         *         
000600* TIPO        : BATCH                                           *         
000700* DESCRIPCION : LEE EL EXTRACTO CTFEXT PRODUCIDO POR CTB1EXT Y  *         
000800*             : LO FORMATEA COMO ESTADO DE RESULTADOS Y BALANCE *         
000900*             : GENERAL.  SI SE ENTREGA EL ARCHIVO OPCIONAL     *         
001000*             : CTFCFL, TAMBIEN EMITE EL ESTADO DE FLUJO DE     *         
001100*             : EFECTIVO; SI NO, OMITE ESE REPORTE SIN ERROR.   *         
001200* ARCHIVOS    : CTFEXT=I, CTFCFL=I(OPC), RPTPYG=O, RPTBAL=O,    *         
001300*             : RPTFLE=O(OPC)                                   *         
001400* ACCION (ES) : UNICA - SEGUNDO PASO DEL JOB, DESPUES DE CTB1EXT*         
001500* PROGRAMA(S) : CTB1EXT (PASO ANTERIOR DEL JOB)                 *         
001600* INSTALADO   : 20/03/1986                                      *         
001700******************************************************************        
001800*   R E P O R T E A D O R   D E   E S T A D O S   F I N A N C .           
001900*-----------------------------------------------------------------        
002000*                 H I S T O R I A L   D E   C A M B I O S                 
002100*-----------------------------------------------------------------        
002200* FECHA       PROGR.  TICKET    DESCRIPCION                               
002300* 18/03/1986  JAM     CR00002   VERSION ORIGINAL DEL REPORTEADOR  CR00002 
002400* 02/09/1986  JAM     CR00014   SE AGREGA REPORTE DE GASTOS       CR00014 
002500* 22/01/1987  RLQ     CR00040   CORRIGE SALTO DE PAGINA           CR00040 
002600* 03/02/1989  SCH     CR00102   ENCABEZADO CON PERIODO PERSONAL   CR00102 
002700* 29/11/1990  SCH     CR00145   SECCIONA BALANCE POR TIPO DE CTA  CR00145 
002800* 08/10/1992  VHP     CR00207   AMPLIA ETIQUETA A 40 POSICIONES   CR00207 
002900* 19/08/1994  VHP     CR00272   ENCABEZADO PARA MODO ANUAL (YTD)  CR00272 
003000* 07/01/1995  NGL     CR00303   BITACORA DE CIERRE DE REPORTE     CR00303 
003100* 30/06/1996  NGL     CR00356   CORRIGE REIMPRESION DE TITULO     CR00356 
003200* 21/09/1998  DFM     CR00451   VENTANA DE SIGLO PARA AAAA-2000   CR00451 
003300* 05/01/1999  DFM     CR00459   PRUEBAS DE CIERRE DE SIGLO 2000   CR00459 
003400* 02/05/2003  EOR     CR00561   REPORTE PLANO DE BALANCE SIN TCA  CR00561 
003500* 14/02/2024  EEDR    CR10021   REESCRITO PARA NUEVO FORMATO DE   CR10021 
003600*                               REPORTES FINANCIEROS (PYG/BAL)            
003700* 03/07/2024  MCX     CR10035   AGREGA REPORTE OPCIONAL DE        CR10035 
003800*                               FLUJO DE EFECTIVO (CTFCFL)                
003900* 10/07/2024  MCX     CR10036   RENGLON DE IMPRESION UNICO, SE    CR10036 
004000*                               REUTILIZA P/TITULO/ENCABEZADO/            
004100*                               RAYA/DETALLE/ESPACIO (IGUAL QUE           
004200*                               WKS-REPORTE-ERRORES EN MIGRACFS);         
004300*                               AGREGA ESPACIOS ENTRE BLOQUES DE          
004400*                               LOS TRES ESTADOS Y CORRIGE SAN-           
004500*                               GRIA QUE NO SANGRABA NADA                 
004600* 17/07/2024  MCX     CR10038   TITULOS Y SUBTITULO DEL REPORTE   CR10038 
004700*                               EN INGLES POR CONTRATO DE SALIDA          
004800*                               (CLIENTE CORPORATIVO); SUBTITULO          
004900*                               YA NO REACOMODA LA FECHA A DD/MM/         
005000*                               AAAA; AGREGA "All Dates"/"Current"        
005100*                               CUANDO EL RENGLON 'CT' LLEGA SIN          
005200*                               FECHA                                     
005300* 24/07/2024  MCX     CR10040   ATIENDE CTFL-REG-SECCION (NUEVO   CR10040 
005400*                               EN CTFCFL1); IMPRIME A TODO LO            
005500*                               ANCHO EL ENCABEZADO DE CADA               
005600*                               BLOQUE DEL FLUJO ("CASH FLOWS             
005700*                               FROM OPERATING/INVESTING/                 
005800*                               FINANCING ACTIVITIES") SIN MONTO;         
005900*                               ANTES NO HABIA TIPO DE RENGLON            
006000*                               PARA ESOS TRES ENCABEZADOS Y EL           
006100*                               FLUJO SALIA SIN ELLOS                     
006200******************************************************************        
006300 IDENTIFICATION DIVISION.                                                 
006400 PROGRAM-ID.                    CTB1RPT.                                  
006500 AUTHOR.                        J. A. MORALES.                            
006600 INSTALLATION.                  DEPTO. DE CONTABILIDAD.                   
006700 DATE-WRITTEN.                  18/03/1986.                               
006800 DATE-COMPILED.                                                           
006900 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
007000 ENVIRONMENT DIVISION.                                                    
007100 CONFIGURATION SECTION.                                                   
007200 SPECIAL-NAMES.                                                           
007300     C01 IS TOP-OF-FORM                                                   
007400     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA-ON.                              
007500 INPUT-OUTPUT SECTION.                                                    
007600 FILE-CONTROL.                                                            
007700******************************************************************        
007800*              A R C H I V O S   D E   E N T R A D A                      
007900******************************************************************        
008000     SELECT CTFEXT  ASSIGN   TO CTFEXT                                    
008100            ORGANIZATION     IS SEQUENTIAL                                
008200            FILE STATUS      IS FS-CTFEXT.                                
008300*--> CR10035: ARCHIVO OPCIONAL, PUEDE NO VENIR EN LA CORRIDA              
008400     SELECT CTFCFL  ASSIGN   TO CTFCFL                                    
008500            ORGANIZATION     IS LINE SEQUENTIAL                           
008600            FILE STATUS      IS FS-CTFCFL.                                
008700******************************************************************        
008800*              A R C H I V O S   D E   S A L I D A                        
008900******************************************************************        
009000     SELECT RPTPYG  ASSIGN   TO RPTPYG                                    
009100            ORGANIZATION     IS SEQUENTIAL                                
009200            FILE STATUS      IS FS-RPTPYG.                                
009300     SELECT RPTBAL  ASSIGN   TO RPTBAL                                    
009400            ORGANIZATION     IS SEQUENTIAL                                
009500            FILE STATUS      IS FS-RPTBAL.                                
009600     SELECT RPTFLE  ASSIGN   TO RPTFLE                                    
009700            ORGANIZATION     IS SEQUENTIAL                                
009800            FILE STATUS      IS FS-RPTFLE.                                
009900                                                                          
010000 DATA DIVISION.                                                           
010100 FILE SECTION.                                                            
010200*1 -->EXTRACTO CONTABLE PRODUCIDO POR CTB1EXT                             
010300 FD CTFEXT.                                                               
010400     COPY CTFEXT1.                                                        
010500*2 -->FLUJO DE EFECTIVO YA PREPARADO (OPCIONAL - CR10035)                 
010600 FD CTFCFL.                                                               
010700     COPY CTFCFL1.                                                        
010800*3 -->ESTADO DE RESULTADOS IMPRESO                                        
010900 FD RPTPYG                                                                
011000     RECORD CONTAINS 80 CHARACTERS.                                       
011100 01 REG-RPTPYG.                                                           
011200    02 FILLER                    PIC X(80).                               
011300*4 -->BALANCE GENERAL IMPRESO                                             
011400 FD RPTBAL                                                                
011500     RECORD CONTAINS 80 CHARACTERS.                                       
011600 01 REG-RPTBAL.                                                           
011700    02 FILLER                    PIC X(80).                               
011800*5 -->FLUJO DE EFECTIVO IMPRESO (OPCIONAL - CR10035)                      
011900 FD RPTFLE                                                                
012000     RECORD CONTAINS 80 CHARACTERS.                                       
012100 01 REG-RPTFLE.                                                           
012200    02 FILLER                    PIC X(80).                               
012300                                                                          
012400 WORKING-STORAGE SECTION.                                                 
012500******************************************************************        
012600*            R E C U R S O S   F I L E - S T A T U S            *         
012700******************************************************************        
012800 01 WKS-FS-STATUS.                                                        
012900    02 FS-CTFEXT                 PIC 9(02) VALUE ZEROES.                  
013000    02 FS-CTFCFL                 PIC 9(02) VALUE ZEROES.                  
013100    02 FS-RPTPYG                 PIC 9(02) VALUE ZEROES.                  
013200    02 FS-RPTBAL                 PIC 9(02) VALUE ZEROES.                  
013300    02 FS-RPTFLE                 PIC 9(02) VALUE ZEROES.                  
013400    02 FILLER                    PIC X(08) VALUE SPACES.                  
013500 77 WKS-MODO-PRUEBA-ON            PIC X(01) VALUE 'N'.                    
013600 77 WKS-HAY-FLUJO                 PIC X(01) VALUE 'N'.                    
013700    88 HAY-FLUJO-EFECTIVO                   VALUE 'S'.                    
013800******************************************************************        
013900*           F E C H A   D E L   S I S T E M A  (A C C E P T)     *        
014000******************************************************************        
014100 01 WKS-FECHA-SISTEMA             PIC 9(06) VALUE ZEROES.                 
014200 01 WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                      
014300    02 WKS-AA-SIS                 PIC 9(02).                              
014400    02 WKS-MM-SIS                 PIC 9(02).                              
014500    02 WKS-DD-SIS                 PIC 9(02).                              
014600 77 WKS-SIGLO                     PIC 9(02) COMP VALUE 19.                
014700 77 WKS-ANIO-SIS                  PIC 9(04) COMP VALUE ZEROES.            
014800******************************************************************        
014900*      F E C H A S   D E L   P E R I O D O  (D E L   C T F E X T)*        
015000******************************************************************        
015100*   LAS FECHAS YA LLEGAN DE CTB1EXT EN AAAA-MM-DD (CTFX-FECHA-xxx)        
015200*   Y SE IMPRIMEN TAL CUAL, SIN CONVERTIR A DD/MM/AAAA (CR10038).         
015300 77 WKS-FECHA-INI-WORK            PIC X(10) VALUE SPACES.                 
015400 77 WKS-FECHA-FIN-WORK            PIC X(10) VALUE SPACES.                 
015500 77 WKS-FECHA-CORTE-WORK          PIC X(10) VALUE SPACES.                 
015600 77 WKS-TEXTO-PERIODO              PIC X(60) VALUE SPACES.                
015700 77 WKS-TEXTO-CORTE                PIC X(30) VALUE SPACES.                
015800******************************************************************        
015900*             C O N T R O L   D E   P A G I N A C I O N         *         
016000******************************************************************        
016100 01 WKS-CONTROL-PAGINA.                                                   
016200    02 WKS-LINEA-ACTUAL-PYG      PIC 9(03) COMP VALUE 99.                 
016300    02 WKS-PAGINA-PYG            PIC 9(03) COMP VALUE ZEROES.             
016400    02 WKS-LINEA-ACTUAL-BAL      PIC 9(03) COMP VALUE 99.                 
016500    02 WKS-PAGINA-BAL            PIC 9(03) COMP VALUE ZEROES.             
016600    02 WKS-LINEA-ACTUAL-FLE      PIC 9(03) COMP VALUE 99.                 
016700    02 WKS-PAGINA-FLE            PIC 9(03) COMP VALUE ZEROES.             
016800    02 WKS-MAX-LINEAS            PIC 9(03) COMP VALUE 050.                
016900    02 FILLER                    PIC X(05) VALUE SPACES.                  
017000******************************************************************        
017100*                L I N E A   D E   I M P R E S I O N            *         
017200******************************************************************        
017300*   UN SOLO RENGLON DE TRABAJO SE REUTILIZA PARA TITULO, SUB-             
017400*   TITULO, ENCABEZADO, RAYA, DETALLE Y RENGLON EN BLANCO, AL             
017500*   IGUAL QUE WKS-REPORTE-ERRORES SE REUTILIZA RENGLON A RENGLON          
017600*   EN EL REPORTE DE EXCEPCIONES (CR10021).                               
017700 01 WKS-LINEA-RPT.                                                        
017800    02 RPL-ETIQUETA              PIC X(40) VALUE SPACES.                  
017900    02 FILLER                    PIC X(05) VALUE SPACES.                  
018000    02 RPL-MONTO                 PIC $$$,$$$,$$9.99-.                     
018100    02 FILLER                    PIC X(20) VALUE SPACES.                  
018200 01 WKS-LINEA-RPT-R REDEFINES WKS-LINEA-RPT.                              
018300    02 FILLER                    PIC X(45).                               
018400    02 RPL-MONTO-TXT             PIC X(15).                               
018500    02 FILLER                    PIC X(20).                               
018600*   RAYA SEPARADORA CORTADA A LA MEDIDA DE RPL-ETIQUETA/RPL-MONTO         
018700*   (CR10036); SE LE PONE VISTA DE GRUPO PARA NO REPETIR (1:40)/          
018800*   (1:15) CADA VEZ QUE SE USA (CR10038).                                 
018900 01 WKS-RAYA-60                   PIC X(60) VALUE ALL '-'.                
019000 01 WKS-RAYA-60-R REDEFINES WKS-RAYA-60.                                  
019100    02 WKS-RAYA-ETIQ              PIC X(40).                              
019200    02 WKS-RAYA-MTO               PIC X(15).                              
019300    02 FILLER                    PIC X(05).                               
019400 77 WKS-MONTO-FLE-TEMP            PIC S9(9)V99 VALUE ZEROES.              
019500******************************************************************        
019600*                    B A N D E R A S   D E   F I N               *        
019700******************************************************************        
019800 01 WKS-FLAGS.                                                            
019900    02 WKS-FIN-CTFEXT            PIC 9(01) COMP VALUE ZEROES.             
020000       88 FIN-CTFEXT                        VALUE 1.                      
020100    02 WKS-FIN-CTFCFL            PIC 9(01) COMP VALUE ZEROES.             
020200       88 FIN-CTFCFL                        VALUE 1.                      
020300    02 FILLER                    PIC X(02) VALUE SPACES.                  
020400******************************************************************        
020500*                 E S T A D I S T I C A S   D E   C O R R I D A  *        
020600******************************************************************        
020700 77 WKS-LEIDOS-CTFEXT            PIC 9(07) COMP VALUE ZEROES.             
020800 77 WKS-ESCRITOS-PYG             PIC 9(07) COMP VALUE ZEROES.             
020900 77 WKS-ESCRITOS-BAL             PIC 9(07) COMP VALUE ZEROES.             
021000 77 WKS-ESCRITOS-FLE             PIC 9(07) COMP VALUE ZEROES.             
021100 77 WKS-MASCARA                  PIC Z,ZZZ,ZZ9.                           
021200******************************************************************        
021300 PROCEDURE DIVISION.                                                      
021400******************************************************************        
021500*               S E C C I O N    P R I N C I P A L                        
021600******************************************************************        
021700 000-PRINCIPAL SECTION.                                                   
021800     PERFORM 100-APERTURA-ARCHIVOS                                        
021900     PERFORM 210-LEE-CTFEXT                                               
022000     PERFORM 300-PROCESA-REGISTRO UNTIL FIN-CTFEXT                        
022100     IF HAY-FLUJO-EFECTIVO                                                
022200        PERFORM 610-PREPARA-ENCABEZADO-FLE                                
022300        PERFORM 620-LEE-CTFCFL                                            
022400        PERFORM 630-PROCESA-FLUJO UNTIL FIN-CTFCFL                        
022500     END-IF                                                               
022600     PERFORM 800-ESTADISTICAS                                             
022700     PERFORM 900-CIERRA-ARCHIVOS                                          
022800     STOP RUN.                                                            
022900 000-PRINCIPAL-E. EXIT.                                                   
023000                                                                          
023100******************************************************************        
023200*               A P E R T U R A   D E   A R C H I V O S          *        
023300******************************************************************        
023400 100-APERTURA-ARCHIVOS SECTION.                                           
023500     ACCEPT WKS-FECHA-SISTEMA   FROM DATE                                 
023600     PERFORM 150-VENTANA-SIGLO                                            
023700                                                                          
023800     OPEN INPUT  CTFEXT                                                   
023900          OUTPUT RPTPYG RPTBAL                                            
024000                                                                          
024100     IF FS-CTFEXT NOT EQUAL 0                                             
024200        MOVE  91        TO    RETURN-CODE                                 
024300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTFEXT<<<"           
024400                UPON CONSOLE                                              
024500        STOP RUN                                                          
024600     END-IF                                                               
024700                                                                          
024800     IF FS-RPTPYG NOT EQUAL 0 OR FS-RPTBAL NOT EQUAL 0                    
024900        MOVE  91        TO    RETURN-CODE                                 
025000        DISPLAY ">>> ALGO SALIO MAL AL ABRIR UN REPORTE DE SALIDA"        
025100                UPON CONSOLE                                              
025200        STOP RUN                                                          
025300     END-IF                                                               
025400                                                                          
025500*--> CR10035: CTFCFL ES OPCIONAL. FS-CTFCFL = 35 SIGNIFICA QUE            
025600*             EL ARCHIVO NO FUE ENTREGADO EN ESTA CORRIDA Y NO            
025700*             ES UN ERROR; SIMPLEMENTE SE OMITE EL REPORTE.               
025800     OPEN INPUT CTFCFL                                                    
025900     IF FS-CTFCFL EQUAL 0                                                 
026000        MOVE 'S'          TO WKS-HAY-FLUJO                                
026100        OPEN OUTPUT RPTFLE                                                
026200        IF FS-RPTFLE NOT EQUAL 0                                          
026300           MOVE  91        TO    RETURN-CODE                              
026400           DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO RPTFLE<<<"        
026500                   UPON CONSOLE                                           
026600           STOP RUN                                                       
026700        END-IF                                                            
026800     ELSE                                                                 
026900        IF FS-CTFCFL NOT EQUAL 35                                         
027000           MOVE  91        TO    RETURN-CODE                              
027100           DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTFCFL<<<"        
027200                   UPON CONSOLE                                           
027300           STOP RUN                                                       
027400        END-IF                                                            
027500        MOVE 'N'          TO WKS-HAY-FLUJO                                
027600        DISPLAY 'CTFCFL NO ENTREGADO - SE OMITE FLUJO DE EFECTIVO'        
027700                UPON CONSOLE                                              
027800     END-IF.                                                              
027900 100-APERTURA-ARCHIVOS-E. EXIT.                                           
028000                                                                          
028100*--> VENTANA DE SIGLO PARA LA FECHA DEL SISTEMA (CR00451/CR00459)         
028200 150-VENTANA-SIGLO SECTION.                                               
028300     IF WKS-AA-SIS < 50                                                   
028400        MOVE 20              TO WKS-SIGLO                                 
028500     ELSE                                                                 
028600        MOVE 19              TO WKS-SIGLO                                 
028700     END-IF                                                               
028800     COMPUTE WKS-ANIO-SIS = WKS-SIGLO * 100 + WKS-AA-SIS.                 
028900 150-VENTANA-SIGLO-E. EXIT.                                               
029000                                                                          
029100 210-LEE-CTFEXT SECTION.                                                  
029200     READ CTFEXT NEXT RECORD                                              
029300        AT END                                                            
029400           MOVE 1 TO WKS-FIN-CTFEXT                                       
029500     END-READ                                                             
029600     IF NOT FIN-CTFEXT                                                    
029700        ADD 1 TO WKS-LEIDOS-CTFEXT                                        
029800     END-IF.                                                              
029900 210-LEE-CTFEXT-E. EXIT.                                                  
030000                                                                          
030100******************************************************************        
030200*          D I S P A T C H   P O R   T I P O   D E   R E N G L O N        
030300******************************************************************        
030400 300-PROCESA-REGISTRO SECTION.                                            
030500     EVALUATE TRUE                                                        
030600        WHEN CTFX-REG-CONTROL                                             
030700           PERFORM 320-PROCESA-CONTROL                                    
030800        WHEN CTFX-REG-PYG                                                 
030900           PERFORM 400-PROCESA-PYG                                        
031000        WHEN CTFX-REG-BAL                                                 
031100           PERFORM 500-PROCESA-BAL                                        
031200        WHEN OTHER                                                        
031300           CONTINUE                                                       
031400     END-EVALUATE                                                         
031500     PERFORM 210-LEE-CTFEXT.                                              
031600 300-PROCESA-REGISTRO-E. EXIT.                                            
031700                                                                          
031800*--> GUARDA FECHAS DEL PERIODO E IMPRIME TITULOS DE AMBOS REPORTES        
031900*--> CR10038: SUBTITULO EN INGLES, FECHA AAAA-MM-DD TAL CUAL LLEGA        
032000*             (SIN REACOMODAR A DD/MM/AAAA); "All Dates"/"Current"        
032100*             CUANDO CTB1EXT NO TRAE FECHA (RENGLON 'CT' EN               
032200*             BLANCO)                                                     
032300 320-PROCESA-CONTROL SECTION.                                             
032400     MOVE CTFX-FECHA-INI   TO WKS-FECHA-INI-WORK                          
032500     MOVE CTFX-FECHA-FIN   TO WKS-FECHA-FIN-WORK                          
032600     MOVE CTFX-FECHA-CORTE TO WKS-FECHA-CORTE-WORK                        
032700     IF WKS-FECHA-INI-WORK = SPACES OR WKS-FECHA-FIN-WORK = SPACES        
032800        MOVE 'Period: All Dates' TO WKS-TEXTO-PERIODO                     
032900     ELSE                                                                 
033000        MOVE SPACES              TO WKS-TEXTO-PERIODO                     
033100        STRING 'Period: '      DELIMITED BY SIZE                          
033200               WKS-FECHA-INI-WORK DELIMITED BY SIZE                       
033300               ' to '          DELIMITED BY SIZE                          
033400               WKS-FECHA-FIN-WORK DELIMITED BY SIZE                       
033500               INTO WKS-TEXTO-PERIODO                                     
033600     END-IF                                                               
033700     IF WKS-FECHA-CORTE-WORK = SPACES                                     
033800        MOVE 'As of: Current' TO WKS-TEXTO-CORTE                          
033900     ELSE                                                                 
034000        MOVE SPACES            TO WKS-TEXTO-CORTE                         
034100        STRING 'As of: '     DELIMITED BY SIZE                            
034200               WKS-FECHA-CORTE-WORK DELIMITED BY SIZE                     
034300               INTO WKS-TEXTO-CORTE                                       
034400     END-IF                                                               
034500     PERFORM 330-IMPRIME-TITULO-PYG                                       
034600     PERFORM 340-IMPRIME-TITULO-BAL.                                      
034700 320-PROCESA-CONTROL-E. EXIT.                                             
034800                                                                          
034900 330-IMPRIME-TITULO-PYG SECTION.                                          
035000     MOVE SPACES                      TO WKS-LINEA-RPT                    
035100     MOVE 'Profit & Loss Statement'   TO RPL-ETIQUETA                     
035200     WRITE REG-RPTPYG FROM WKS-LINEA-RPT AFTER ADVANCING C01              
035300     MOVE SPACES                   TO WKS-LINEA-RPT                       
035400     MOVE WKS-TEXTO-PERIODO        TO RPL-ETIQUETA                        
035500     WRITE REG-RPTPYG FROM WKS-LINEA-RPT AFTER ADVANCING 1                
035600     MOVE SPACES                   TO WKS-LINEA-RPT                       
035700     WRITE REG-RPTPYG FROM WKS-LINEA-RPT AFTER ADVANCING 1                
035800     MOVE SPACES                   TO WKS-LINEA-RPT                       
035900     MOVE 'Metric'                  TO RPL-ETIQUETA                       
036000     MOVE 'Amount'                  TO RPL-MONTO-TXT                      
036100     WRITE REG-RPTPYG FROM WKS-LINEA-RPT AFTER ADVANCING 1                
036200     MOVE SPACES                   TO WKS-LINEA-RPT                       
036300     MOVE WKS-RAYA-ETIQ        TO RPL-ETIQUETA                            
036400     MOVE WKS-RAYA-MTO        TO RPL-MONTO-TXT                            
036500     WRITE REG-RPTPYG FROM WKS-LINEA-RPT AFTER ADVANCING 1                
036600     ADD 5                 TO WKS-LINEA-ACTUAL-PYG                        
036700     ADD 1                 TO WKS-PAGINA-PYG.                             
036800 330-IMPRIME-TITULO-PYG-E. EXIT.                                          
036900                                                                          
037000 340-IMPRIME-TITULO-BAL SECTION.                                          
037100     MOVE SPACES                   TO WKS-LINEA-RPT                       
037200     MOVE 'Balance Sheet'          TO RPL-ETIQUETA                        
037300     WRITE REG-RPTBAL FROM WKS-LINEA-RPT AFTER ADVANCING C01              
037400     MOVE SPACES                   TO WKS-LINEA-RPT                       
037500     MOVE WKS-TEXTO-CORTE          TO RPL-ETIQUETA                        
037600     WRITE REG-RPTBAL FROM WKS-LINEA-RPT AFTER ADVANCING 1                
037700     MOVE SPACES                   TO WKS-LINEA-RPT                       
037800     WRITE REG-RPTBAL FROM WKS-LINEA-RPT AFTER ADVANCING 1                
037900     MOVE SPACES                   TO WKS-LINEA-RPT                       
038000     MOVE 'Account'                 TO RPL-ETIQUETA                       
038100     MOVE 'Balance'                 TO RPL-MONTO-TXT                      
038200     WRITE REG-RPTBAL FROM WKS-LINEA-RPT AFTER ADVANCING 1                
038300     MOVE SPACES                   TO WKS-LINEA-RPT                       
038400     MOVE WKS-RAYA-ETIQ        TO RPL-ETIQUETA                            
038500     MOVE WKS-RAYA-MTO        TO RPL-MONTO-TXT                            
038600     WRITE REG-RPTBAL FROM WKS-LINEA-RPT AFTER ADVANCING 1                
038700     ADD 5                 TO WKS-LINEA-ACTUAL-BAL                        
038800     ADD 1                 TO WKS-PAGINA-BAL.                             
038900 340-IMPRIME-TITULO-BAL-E. EXIT.                                          
039000                                                                          
039100******************************************************************        
039200*          F O R M A T O   D E L   E S T A D O   D E   P Y G     *        
039300******************************************************************        
039400 400-PROCESA-PYG SECTION.                                                 
039500     IF WKS-LINEA-ACTUAL-PYG > WKS-MAX-LINEAS                             
039600        PERFORM 410-SALTO-PAGINA-PYG                                      
039700     END-IF                                                               
039800     EVALUATE CTFX-SUBTIPO                                                
039900        WHEN 'ESPACIO'                                                    
040000           MOVE SPACES          TO WKS-LINEA-RPT                          
040100           PERFORM 440-ESCRIBE-PYG-SIMPLE                                 
040200        WHEN 'SECCION'                                                    
040300           MOVE SPACES          TO WKS-LINEA-RPT                          
040400           MOVE CTFX-ETIQUETA   TO RPL-ETIQUETA                           
040500           PERFORM 440-ESCRIBE-PYG-SIMPLE                                 
040600        WHEN 'GRPROFIT'                                                   
040700           PERFORM 445-ESCRIBE-PYG-RAYA                                   
040800           MOVE SPACES          TO WKS-LINEA-RPT                          
040900           MOVE CTFX-ETIQUETA   TO RPL-ETIQUETA                           
041000           MOVE CTFX-MONTO      TO RPL-MONTO                              
041100           PERFORM 440-ESCRIBE-PYG-SIMPLE                                 
041200        WHEN 'NETO'                                                       
041300           PERFORM 445-ESCRIBE-PYG-RAYA                                   
041400           MOVE SPACES          TO WKS-LINEA-RPT                          
041500           MOVE CTFX-ETIQUETA   TO RPL-ETIQUETA                           
041600           MOVE CTFX-MONTO      TO RPL-MONTO                              
041700           PERFORM 440-ESCRIBE-PYG-SIMPLE                                 
041800        WHEN OTHER                                                        
041900           MOVE SPACES          TO WKS-LINEA-RPT                          
042000           MOVE CTFX-MONTO      TO RPL-MONTO                              
042100           IF CTFX-CON-SANGRIA                                            
042200              MOVE CTFX-ETIQUETA  TO RPL-ETIQUETA (3:38)                  
042300           ELSE                                                           
042400              MOVE CTFX-ETIQUETA  TO RPL-ETIQUETA                         
042500           END-IF                                                         
042600           PERFORM 440-ESCRIBE-PYG-SIMPLE                                 
042700     END-EVALUATE.                                                        
042800 400-PROCESA-PYG-E. EXIT.                                                 
042900                                                                          
043000 410-SALTO-PAGINA-PYG SECTION.                                            
043100     MOVE SPACES                   TO WKS-LINEA-RPT                       
043200     MOVE 'Profit & Loss Statement' TO RPL-ETIQUETA                       
043300     WRITE REG-RPTPYG FROM WKS-LINEA-RPT AFTER ADVANCING C01              
043400     MOVE SPACES                   TO WKS-LINEA-RPT                       
043500     MOVE 'Metric'                  TO RPL-ETIQUETA                       
043600     MOVE 'Amount'                  TO RPL-MONTO-TXT                      
043700     WRITE REG-RPTPYG FROM WKS-LINEA-RPT AFTER ADVANCING 1                
043800     MOVE SPACES                   TO WKS-LINEA-RPT                       
043900     MOVE WKS-RAYA-ETIQ        TO RPL-ETIQUETA                            
044000     MOVE WKS-RAYA-MTO        TO RPL-MONTO-TXT                            
044100     WRITE REG-RPTPYG FROM WKS-LINEA-RPT AFTER ADVANCING 1                
044200     MOVE ZEROES         TO WKS-LINEA-ACTUAL-PYG                          
044300     ADD 1                TO WKS-PAGINA-PYG.                              
044400 410-SALTO-PAGINA-PYG-E. EXIT.                                            
044500                                                                          
044600 440-ESCRIBE-PYG-SIMPLE SECTION.                                          
044700     WRITE REG-RPTPYG FROM WKS-LINEA-RPT AFTER ADVANCING 1                
044800     ADD 1 TO WKS-LINEA-ACTUAL-PYG                                        
044900     ADD 1 TO WKS-ESCRITOS-PYG.                                           
045000 440-ESCRIBE-PYG-SIMPLE-E. EXIT.                                          
045100                                                                          
045200*--> CR10036: RAYA SEPARADORA ANTES DE UTILIDAD BRUTA Y NETA              
045300 445-ESCRIBE-PYG-RAYA SECTION.                                            
045400     MOVE SPACES                TO WKS-LINEA-RPT                          
045500     MOVE WKS-RAYA-ETIQ     TO RPL-ETIQUETA                               
045600     MOVE WKS-RAYA-MTO     TO RPL-MONTO-TXT                               
045700     WRITE REG-RPTPYG FROM WKS-LINEA-RPT AFTER ADVANCING 1                
045800     ADD 1 TO WKS-LINEA-ACTUAL-PYG.                                       
045900 445-ESCRIBE-PYG-RAYA-E. EXIT.                                            
046000                                                                          
046100******************************************************************        
046200*          F O R M A T O   D E L   B A L A N C E   G E N E R A L *        
046300******************************************************************        
046400 500-PROCESA-BAL SECTION.                                                 
046500     IF WKS-LINEA-ACTUAL-BAL > WKS-MAX-LINEAS                             
046600        PERFORM 510-SALTO-PAGINA-BAL                                      
046700     END-IF                                                               
046800     EVALUATE CTFX-SUBTIPO                                                
046900        WHEN 'ESPACIO'                                                    
047000           MOVE SPACES          TO WKS-LINEA-RPT                          
047100           PERFORM 540-ESCRIBE-BAL-SIMPLE                                 
047200        WHEN 'SECCION'                                                    
047300           MOVE SPACES          TO WKS-LINEA-RPT                          
047400           MOVE CTFX-ETIQUETA   TO RPL-ETIQUETA                           
047500           PERFORM 540-ESCRIBE-BAL-SIMPLE                                 
047600        WHEN 'SUBTOTAL'                                                   
047700           PERFORM 545-ESCRIBE-BAL-RAYA                                   
047800           MOVE SPACES          TO WKS-LINEA-RPT                          
047900           MOVE CTFX-ETIQUETA   TO RPL-ETIQUETA                           
048000           MOVE CTFX-MONTO      TO RPL-MONTO                              
048100           PERFORM 540-ESCRIBE-BAL-SIMPLE                                 
048200        WHEN 'SECTOTAL'                                                   
048300           MOVE SPACES          TO WKS-LINEA-RPT                          
048400           MOVE CTFX-ETIQUETA   TO RPL-ETIQUETA                           
048500           MOVE CTFX-MONTO      TO RPL-MONTO                              
048600           PERFORM 540-ESCRIBE-BAL-SIMPLE                                 
048700        WHEN OTHER                                                        
048800           MOVE SPACES          TO WKS-LINEA-RPT                          
048900           MOVE CTFX-MONTO      TO RPL-MONTO                              
049000           IF CTFX-CON-SANGRIA                                            
049100              MOVE CTFX-ETIQUETA  TO RPL-ETIQUETA (3:38)                  
049200           ELSE                                                           
049300              MOVE CTFX-ETIQUETA  TO RPL-ETIQUETA                         
049400           END-IF                                                         
049500           PERFORM 540-ESCRIBE-BAL-SIMPLE                                 
049600     END-EVALUATE.                                                        
049700 500-PROCESA-BAL-E. EXIT.                                                 
049800                                                                          
049900 510-SALTO-PAGINA-BAL SECTION.                                            
050000     MOVE SPACES                   TO WKS-LINEA-RPT                       
050100     MOVE 'Balance Sheet'          TO RPL-ETIQUETA                        
050200     WRITE REG-RPTBAL FROM WKS-LINEA-RPT AFTER ADVANCING C01              
050300     MOVE SPACES                   TO WKS-LINEA-RPT                       
050400     MOVE 'Account'                 TO RPL-ETIQUETA                       
050500     MOVE 'Balance'                 TO RPL-MONTO-TXT                      
050600     WRITE REG-RPTBAL FROM WKS-LINEA-RPT AFTER ADVANCING 1                
050700     MOVE SPACES                   TO WKS-LINEA-RPT                       
050800     MOVE WKS-RAYA-ETIQ        TO RPL-ETIQUETA                            
050900     MOVE WKS-RAYA-MTO        TO RPL-MONTO-TXT                            
051000     WRITE REG-RPTBAL FROM WKS-LINEA-RPT AFTER ADVANCING 1                
051100     MOVE ZEROES         TO WKS-LINEA-ACTUAL-BAL                          
051200     ADD 1                TO WKS-PAGINA-BAL.                              
051300 510-SALTO-PAGINA-BAL-E. EXIT.                                            
051400                                                                          
051500 540-ESCRIBE-BAL-SIMPLE SECTION.                                          
051600     WRITE REG-RPTBAL FROM WKS-LINEA-RPT AFTER ADVANCING 1                
051700     ADD 1 TO WKS-LINEA-ACTUAL-BAL                                        
051800     ADD 1 TO WKS-ESCRITOS-BAL.                                           
051900 540-ESCRIBE-BAL-SIMPLE-E. EXIT.                                          
052000                                                                          
052100*--> CR10036: RAYA SEPARADORA ANTES DEL SUBTOTAL DE CADA TIPO             
052200 545-ESCRIBE-BAL-RAYA SECTION.                                            
052300     MOVE SPACES                TO WKS-LINEA-RPT                          
052400     MOVE WKS-RAYA-ETIQ     TO RPL-ETIQUETA                               
052500     MOVE WKS-RAYA-MTO     TO RPL-MONTO-TXT                               
052600     WRITE REG-RPTBAL FROM WKS-LINEA-RPT AFTER ADVANCING 1                
052700     ADD 1 TO WKS-LINEA-ACTUAL-BAL.                                       
052800 545-ESCRIBE-BAL-RAYA-E. EXIT.                                            
052900                                                                          
053000******************************************************************        
053100*     F O R M A T O   D E L   F L U J O   D E   E F E C T I V O  *        
053200*                    (O P C I O N A L - C R 1 0 0 3 5)          *         
053300******************************************************************        
053400 610-PREPARA-ENCABEZADO-FLE SECTION.                                      
053500     MOVE SPACES                        TO WKS-LINEA-RPT                  
053600     MOVE 'Cash Flow Statement'         TO RPL-ETIQUETA                   
053700     WRITE REG-RPTFLE FROM WKS-LINEA-RPT AFTER ADVANCING C01              
053800     MOVE SPACES                        TO WKS-LINEA-RPT                  
053900     MOVE WKS-TEXTO-PERIODO             TO RPL-ETIQUETA                   
054000     WRITE REG-RPTFLE FROM WKS-LINEA-RPT AFTER ADVANCING 1                
054100     MOVE SPACES                        TO WKS-LINEA-RPT                  
054200     WRITE REG-RPTFLE FROM WKS-LINEA-RPT AFTER ADVANCING 1                
054300     MOVE SPACES                        TO WKS-LINEA-RPT                  
054400     MOVE 'Item'                         TO RPL-ETIQUETA                  
054500     MOVE 'Amount'                       TO RPL-MONTO-TXT                 
054600     WRITE REG-RPTFLE FROM WKS-LINEA-RPT AFTER ADVANCING 1                
054700     MOVE SPACES                        TO WKS-LINEA-RPT                  
054800     MOVE WKS-RAYA-ETIQ             TO RPL-ETIQUETA                       
054900     MOVE WKS-RAYA-MTO             TO RPL-MONTO-TXT                       
055000     WRITE REG-RPTFLE FROM WKS-LINEA-RPT AFTER ADVANCING 1                
055100     ADD 5                TO WKS-LINEA-ACTUAL-FLE                         
055200     ADD 1                 TO WKS-PAGINA-FLE.                             
055300 610-PREPARA-ENCABEZADO-FLE-E. EXIT.                                      
055400                                                                          
055500 620-LEE-CTFCFL SECTION.                                                  
055600     READ CTFCFL NEXT RECORD                                              
055700        AT END                                                            
055800           MOVE 1 TO WKS-FIN-CTFCFL                                       
055900     END-READ.                                                            
056000 620-LEE-CTFCFL-E. EXIT.                                                  
056100                                                                          
056200*--> CR10036: CTFL-REG-ESPACIO SEPARA LOS BLOQUES DEL FLUJO               
056300*--> CR10040: CTFL-REG-SECCION IMPRIME EL ENCABEZADO DE CADA              
056400*             BLOQUE (OPERACION/INVERSION/FINANCIAMIENTO), SIN            
056500*             MONTO, A TODO LO ANCHO DE RPL-ETIQUETA                      
056600 630-PROCESA-FLUJO SECTION.                                               
056700     IF WKS-LINEA-ACTUAL-FLE > WKS-MAX-LINEAS                             
056800        PERFORM 640-SALTO-PAGINA-FLE                                      
056900     END-IF                                                               
057000     IF CTFL-REG-ESPACIO                                                  
057100        MOVE SPACES            TO WKS-LINEA-RPT                           
057200     ELSE                                                                 
057300        IF CTFL-REG-SECCION                                               
057400           MOVE SPACES           TO WKS-LINEA-RPT                         
057500           MOVE CTFL-ITEM        TO RPL-ETIQUETA                          
057600        ELSE                                                              
057700           IF CTFL-REG-RESUMEN                                            
057800              EVALUATE TRUE                                               
057900                 WHEN CTFL-SEC-OPERA                                      
058000                    MOVE CTFL-NETO-INGRESOS TO WKS-MONTO-FLE-TEMP         
058100                 WHEN CTFL-SEC-INVER                                      
058200                    MOVE CTFL-CAMBIO-NETO   TO WKS-MONTO-FLE-TEMP         
058300                 WHEN CTFL-SEC-FINAN                                      
058400                    MOVE CTFL-SALDO-FINAL   TO WKS-MONTO-FLE-TEMP         
058500                 WHEN OTHER                                               
058600                    MOVE CTFL-MONTO         TO WKS-MONTO-FLE-TEMP         
058700              END-EVALUATE                                                
058800              PERFORM 646-ESCRIBE-FLE-RAYA                                
058900              MOVE SPACES              TO WKS-LINEA-RPT                   
059000              MOVE CTFL-ITEM           TO RPL-ETIQUETA                    
059100              MOVE WKS-MONTO-FLE-TEMP  TO RPL-MONTO                       
059200           ELSE                                                           
059300              MOVE SPACES           TO WKS-LINEA-RPT                      
059400              MOVE CTFL-ITEM        TO RPL-ETIQUETA (3:38)                
059500              MOVE CTFL-MONTO       TO RPL-MONTO                          
059600           END-IF                                                         
059700        END-IF                                                            
059800     END-IF                                                               
059900     PERFORM 645-ESCRIBE-FLE-SIMPLE                                       
060000     PERFORM 620-LEE-CTFCFL.                                              
060100 630-PROCESA-FLUJO-E. EXIT.                                               
060200                                                                          
060300 640-SALTO-PAGINA-FLE SECTION.                                            
060400     MOVE SPACES                        TO WKS-LINEA-RPT                  
060500     MOVE 'Cash Flow Statement'         TO RPL-ETIQUETA                   
060600     WRITE REG-RPTFLE FROM WKS-LINEA-RPT AFTER ADVANCING C01              
060700     MOVE SPACES                        TO WKS-LINEA-RPT                  
060800     MOVE 'Item'                         TO RPL-ETIQUETA                  
060900     MOVE 'Amount'                       TO RPL-MONTO-TXT                 
061000     WRITE REG-RPTFLE FROM WKS-LINEA-RPT AFTER ADVANCING 1                
061100     MOVE SPACES                        TO WKS-LINEA-RPT                  
061200     MOVE WKS-RAYA-ETIQ             TO RPL-ETIQUETA                       
061300     MOVE WKS-RAYA-MTO             TO RPL-MONTO-TXT                       
061400     WRITE REG-RPTFLE FROM WKS-LINEA-RPT AFTER ADVANCING 1                
061500     MOVE ZEROES          TO WKS-LINEA-ACTUAL-FLE                         
061600     ADD 1                 TO WKS-PAGINA-FLE.                             
061700 640-SALTO-PAGINA-FLE-E. EXIT.                                            
061800                                                                          
061900*--> CR10036: RAYA SEPARADORA ANTES DEL SUBTOTAL DE CADA SECCION          
062000 646-ESCRIBE-FLE-RAYA SECTION.                                            
062100     MOVE SPACES                TO WKS-LINEA-RPT                          
062200     MOVE WKS-RAYA-ETIQ     TO RPL-ETIQUETA                               
062300     MOVE WKS-RAYA-MTO     TO RPL-MONTO-TXT                               
062400     WRITE REG-RPTFLE FROM WKS-LINEA-RPT AFTER ADVANCING 1                
062500     ADD 1 TO WKS-LINEA-ACTUAL-FLE.                                       
062600 646-ESCRIBE-FLE-RAYA-E. EXIT.                                            
062700                                                                          
062800 645-ESCRIBE-FLE-SIMPLE SECTION.                                          
062900     WRITE REG-RPTFLE FROM WKS-LINEA-RPT AFTER ADVANCING 1                
063000     ADD 1 TO WKS-LINEA-ACTUAL-FLE                                        
063100     ADD 1 TO WKS-ESCRITOS-FLE.                                           
063200 645-ESCRIBE-FLE-SIMPLE-E. EXIT.                                          
063300                                                                          
063400******************************************************************        
063500*                    E S T A D I S T I C A S                    *         
063600******************************************************************        
063700 800-ESTADISTICAS SECTION.                                                
063800     DISPLAY '******************************************'                 
063900     MOVE WKS-LEIDOS-CTFEXT   TO WKS-MASCARA                              
064000     DISPLAY 'RENGLONES LEIDOS DE CTFEXT:   ' WKS-MASCARA                 
064100     MOVE WKS-ESCRITOS-PYG    TO WKS-MASCARA                              
064200     DISPLAY 'RENGLONES ESCRITOS A RPTPYG:  ' WKS-MASCARA                 
064300     MOVE WKS-ESCRITOS-BAL    TO WKS-MASCARA                              
064400     DISPLAY 'RENGLONES ESCRITOS A RPTBAL:  ' WKS-MASCARA                 
064500     IF HAY-FLUJO-EFECTIVO                                                
064600        MOVE WKS-ESCRITOS-FLE TO WKS-MASCARA                              
064700        DISPLAY 'RENGLONES ESCRITOS A RPTFLE:  ' WKS-MASCARA              
064800     ELSE                                                                 
064900        DISPLAY 'RPTFLE OMITIDO - SIN ARCHIVO CTFCFL'                     
065000     END-IF                                                               
065100     DISPLAY 'FIN NORMAL DE CTB1RPT'                                      
065200     DISPLAY '******************************************'.                
065300 800-ESTADISTICAS-E. EXIT.                                                
065400                                                                          
065500 900-CIERRA-ARCHIVOS SECTION.                                             
065600     CLOSE CTFEXT RPTPYG RPTBAL                                           
065700     IF HAY-FLUJO-EFECTIVO                                                
065800        CLOSE CTFCFL RPTFLE                                               
065900     END-IF.                                                              
066000 900-CIERRA-ARCHIVOS-E. EXIT.                                             
