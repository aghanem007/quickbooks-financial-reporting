000100******************************************************************        
000200*      C O P Y   C T F A C T 1  -  R E N G L O N   F A C T U R A          
000300******************************************************************        
000400*   ESTRUCTURA DEL MAESTRO DE FACTURAS DE CLIENTE (INGRESOS).             
000500*   UN RENGLON POR CADA LINEA DE CATEGORIA DE LA FACTURA; LAS             
000600*   FACTURAS CON VARIAS CATEGORIAS APARECEN EN VARIOS RENGLONES           
000700*   QUE COMPARTEN CTFA-FACT-ID Y CTFA-MONTO-TOTAL.                        
000800*-----------------------------------------------------------------        
000900* FECHA       PROGRAMADOR         DESCRIPCION                             
001000* 11/03/1986  J. A. MORALES       VERSION ORIGINAL                CR00001 
001100* 08/10/1992  V. H. PINEDA        AMPLIA CATEGORIA A X(30)        CR00206 
001200* 14/02/2024  E. RAMIREZ (EEDR)   REESTRUCTURA P/NUEVO            CR10021 
001300*                                 FORMATO DE REPORTES                     
001400******************************************************************        
001500 01  REG-CTFACT.                                                          
001600     02  CTFA-FACT-ID          PIC X(10).                                 
001700     02  CTFA-CLIENTE          PIC X(30).                                 
001800     02  CTFA-FECHA-TXN        PIC X(10).                                 
001900     02  CTFA-MONTO-TOTAL      PIC S9(9)V99.                              
002000     02  CTFA-SALDO            PIC S9(9)V99.                              
002100     02  CTFA-CATEGORIA        PIC X(30).                                 
002200     02  CTFA-MONTO-RENGLON    PIC S9(9)V99.                              
002300     02  FILLER                PIC X(07).                                 
