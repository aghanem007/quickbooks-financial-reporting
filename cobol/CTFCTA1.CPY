000100******************************************************************        
000200*      C O P Y   C T F C T A 1  -  C U E N T A   C O N T A B L E          
000300******************************************************************        
000400*   ESTRUCTURA DEL CATALOGO DE CUENTAS CON SALDO VIGENTE.                 
000500*   CTFC-TIPO-CTA CLASIFICA LA CUENTA DENTRO DE ACTIVO, PASIVO            
000600*   O CAPITAL (VER TABLA-TIPOS-CTA EN CTB1EXT).                           
000700*-----------------------------------------------------------------        
000800* FECHA       PROGRAMADOR         DESCRIPCION                             
000900* 29/11/1990  S. CHAVEZ           VERSION ORIGINAL                CR00144 
001000* 14/02/2024  E. RAMIREZ (EEDR)   REESTRUCTURA P/NUEVO            CR10021 
001100*                                 FORMATO DE REPORTES                     
001200******************************************************************        
001300 01  REG-CTFCTA.                                                          
001400     02  CTFC-NOMBRE-CTA       PIC X(30).                                 
001500     02  CTFC-TIPO-CTA         PIC X(25).                                 
001600     02  CTFC-SALDO-ACTUAL     PIC S9(9)V99.                              
001700     02  FILLER                PIC X(04).                                 
