000100******************************************************************        
000200*      C O P Y   C T F G T O 1  -  R E N G L O N   G A S T O              
000300******************************************************************        
000400*   ESTRUCTURA DEL MAESTRO DE GASTOS/FACTURAS DE PROVEEDOR.               
000500*   UN RENGLON POR CADA LINEA DE CATEGORIA DEL GASTO; LOS GASTOS          
000600*   CON VARIAS CATEGORIAS APARECEN EN VARIOS RENGLONES QUE                
000700*   COMPARTEN CTFG-GASTO-ID Y CTFG-MONTO-TOTAL.                           
000800*-----------------------------------------------------------------        
000900* FECHA       PROGRAMADOR         DESCRIPCION                             
001000* 02/09/1986  J. A. MORALES       VERSION ORIGINAL                CR00014 
001100* 08/10/1992  V. H. PINEDA        AMPLIA CATEGORIA A X(30)        CR00206 
001200* 14/02/2024  E. RAMIREZ (EEDR)   REESTRUCTURA P/NUEVO            CR10021 
001300*                                 FORMATO DE REPORTES                     
001400******************************************************************        
001500 01  REG-CTFGTO.                                                          
001600     02  CTFG-GASTO-ID         PIC X(10).                                 
001700     02  CTFG-PROVEEDOR        PIC X(30).                                 
001800     02  CTFG-FECHA-TXN        PIC X(10).                                 
001900     02  CTFG-MONTO-TOTAL      PIC S9(9)V99.                              
002000     02  CTFG-SALDO            PIC S9(9)V99.                              
002100     02  CTFG-CATEGORIA        PIC X(30).                                 
002200     02  CTFG-MONTO-RENGLON    PIC S9(9)V99.                              
002300     02  FILLER                PIC X(07).                                 
